000100******************************************************************
000200*              TARSVC - SERVICIO NORMALIZADO (SERVICE RECORD)    *
000300*--------------------------------------------------------------- *
000400* FECHA       : 14/02/2024                                       *
000500* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000600* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000700* DESCRIPCION : UN SERVICIO YA NORMALIZADO POR EL TRANSFORMADOR,  *
000800*             : CON HASTA TRES TARIFAS (PLANES G-ZERO/PULS/       *
000900*             : PREMIER) O UNA SOLA TARIFA (SERVICIOS             *
001000*             : TRADICIONALES, LLAVE "SINGLE").                   *
001100******************************************************************
001200* 02/05/2024 DEV1 TCK-1203 SE AMPLIA SVC-RATE A 3 OCURRENCIAS     *
001300*                 PARA SOPORTAR LOS TRES PLANES DE CUENTA MOVIL.  *
001400* 11/06/2024 DEV2 TCK-1240 SE AGREGA RT-TEXT PARA CONSERVAR EL    *
001500*                 TEXTO ORIGINAL CUANDO LA TARIFA NO ES NUMERICA. *
001600******************************************************************
001700 01  REG-SERVICIO.
001800     03  SVC-TABLE-TYPE              PIC X(20).
001900     03  SVC-SERVICE-ID              PIC X(30).
002000     03  SVC-DESCRIPTION             PIC X(60).
002100     03  SVC-APPLIES-TAX             PIC X(01).
002200     03  SVC-FREQUENCY               PIC X(15).
002300     03  SVC-RATE-COUNT              PIC 9(01).
002400     03  SVC-RATE                    OCCURS 3 TIMES
002500                                     INDEXED BY IX-RATE.
002600         05  RT-PLAN-KEY             PIC X(10).
002700         05  RT-TYPE                 PIC X(14).
002800         05  RT-VALUE                PIC S9(11)V99 COMP-3.
002900         05  RT-INCL-FREE            PIC 9(03).
003000         05  RT-ADDL-COST            PIC S9(11)V99 COMP-3.
003100         05  RT-TEXT                 PIC X(40).
003200     03  SVC-DISCLAIMER              PIC X(60).
003300     03  FILLER                      PIC X(04).

000100******************************************************************
000200*           TARRPT - LINEAS DEL REPORTE DE VALIDACION            *
000300*--------------------------------------------------------------- *
000400* FECHA       : 18/02/2024                                       *
000500* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000600* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000700* DESCRIPCION : LINEAS DE IMPRESION DEL REPORTE DE VALIDACION     *
001000*             : (TITULO, DETALLE DE INCIDENCIA, RESUMEN POR TIPO *
001100*             : DE TABLA Y PIE DE TOTALES), 132 COLUMNAS.         *
001200******************************************************************
001300* 25/04/2024 DEV1 TCK-1197 FORMATO INICIAL DEL REPORTE.           *
001400* 03/07/2024 DEV2 TCK-1255 SE AGREGA EL RESUMEN POR TIPO DE TABLA *
001500*                 ANTES DEL PIE DE TOTALES.                      *
001550* 10/12/2024 DEV1 TCK-1345 SE AGREGA VALUE SPACES A LOS FILLER DE  *
001560*                 CADA LINEA PARA QUE EL RELLENO NO QUEDE         *
001570*                 INDEFINIDO CUANDO TARF002 SOLO REFRESCA LOS      *
001580*                 CAMPOS VARIABLES DE LA LINEA, SIN VOLVER A       *
001590*                 ESCRIBIR LAS ETIQUETAS FIJAS.                   *
001595* 17/01/2025 DEV2 TCK-1420 VI-MESSAGE SE AMPLIA A X(70) (EL LARGO  *
001596*                 QUE SIEMPRE DEBIO TENER EL MENSAJE); EL FILLER   *
001597*                 DE RELLENO DE LA LINEA DE DETALLE SE QUITA       *
001598*                 PORQUE YA NO SOBRA ESPACIO EN LOS 132 BYTES.     *
001600******************************************************************
001700 01  WKS-LINEA-TITULO.
001800     03  LT-ETIQUETA                 PIC X(34)
001900                             VALUE "REPORTE DE VALIDACION DE TARIFAS -".
002000     03  FILLER                       PIC X(01) VALUE SPACE.
002100     03  LT-FECHA-CORRIDA            PIC X(10).
002200     03  FILLER                       PIC X(01) VALUE SPACE.
002300     03  LT-LINEA-NEGOCIO            PIC X(10).
002400     03  FILLER                      PIC X(76) VALUE SPACES.
002500*
002600 01  WKS-LINEA-DETALLE.
002700     03  VI-LEVEL                    PIC X(07).
002800     03  VI-TYPE                     PIC X(25).
002900     03  VI-SERVICE-ID               PIC X(30).
003000     03  VI-MESSAGE                  PIC X(70).
003200*
003300 01  WKS-LINEA-RESUMEN.
003400     03  LR-ETIQUETA                 PIC X(20) VALUE
003500                             "TIPO DE TABLA......:".
003600     03  LR-TIPO-TABLA               PIC X(20).
003700     03  LR-SERVICIOS-ETQ            PIC X(20) VALUE
003800                             "TOTAL DE SERVICIOS.:".
003900     03  LR-SERVICIOS                PIC ZZ,ZZ9.
004000     03  FILLER                      PIC X(66) VALUE SPACES.
004100*
004200 01  WKS-LINEA-TOTALES.
004300     03  LF-TABLAS-ETQ                PIC X(08) VALUE
004400                             "TABLAS :".
004500     03  LF-TABLAS                    PIC ZZ9.
004600     03  FILLER                       PIC X(01) VALUE SPACE.
004700     03  LF-SERVICIOS-ETQ             PIC X(11) VALUE
004800                             "SERVICIOS :".
004900     03  LF-SERVICIOS                 PIC ZZ,ZZ9.
005000     03  FILLER                       PIC X(01) VALUE SPACE.
005100     03  LF-ERRORES-ETQ               PIC X(09) VALUE
005200                             "ERRORES :".
005300     03  LF-ERRORES                   PIC ZZ,ZZ9.
005400     03  FILLER                       PIC X(01) VALUE SPACE.
005500     03  LF-ADVERTENCIAS-ETQ          PIC X(14) VALUE
005600                             "ADVERTENCIAS :".
005700     03  LF-ADVERTENCIAS              PIC ZZ,ZZ9.
005800     03  FILLER                       PIC X(01) VALUE SPACE.
005900     03  LF-ESTADO-ETQ                PIC X(08) VALUE
006000                             "ESTADO :".
006100     03  LF-ESTADO                    PIC X(20).
006200     03  FILLER                       PIC X(37) VALUE SPACES.

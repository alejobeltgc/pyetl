000100******************************************************************
000200* FECHA       : 19/08/2024                                       *
000300* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000400* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000500* PROGRAMA    : TARF012                                          *
000600* TIPO        : SUBRUTINA (CALLED, SIN ARCHIVOS)                  *
000700* DESCRIPCION : REGLAS DE TARIFA POR LINEA DE NEGOCIO (U7).       *
000800*             : MODO ACCT = REGLAS DE CUENTAS (LIMITES VS.        *
000900*             : TASAS VS. RESPALDO U5); MODO LOANCR = REGLAS DE   *
001000*             : CREACION/ESCALADO DE PRESTAMOS; MODO LOANVL =     *
001100*             : VALIDACION DE TASAS DE PRESTAMOS (ALTA/NEGATIVA). *
001200* ARCHIVOS    : NO APLICA (SUBRUTINA PURA)                        *
001300* PROGRAMA(S) : CALL TARF010 (FUNCION NUMPA), CALL TARF011        *
001400*             : (FUNCION TYPEV, RESPALDO DE CUENTAS)              *
001500* ACCION (ES) : ACCT=CUENTAS, LOANCR=PRESTAMOS-CREACION,          *
001600*             : LOANVL=PRESTAMOS-VALIDACION                      *
001700* INSTALADO   : 19/08/2024                                       *
001800* BPM/RATIONAL: 241271                                            *
001900* NOMBRE      : TARIFARIO BANCA PERSONAS                          *
002000******************************************************************
002100* 19/08/2024 DEV2 TCK-1271 VERSION INICIAL, MODOS ACCT Y LOANCR.  *
002200* 14/11/2024 DEV1 TCK-1322 SE AGREGA MODO LOANVL (VALIDACION DE   *
002300*                 TASA ALTA Y TASA NEGATIVA).                    *
002400* 02/12/2024 DEV2 TCK-1340 NORMALIZACION DE NOMBRES DE PLAN PARA  *
002500*                 ENCABEZADOS DE CUENTAS (G-ZERO/PULS/PREMIER/    *
002600*                 TRADICIONAL/MOVIL/APP).                        *
002610* 09/12/2024 DEV1 TCK-1344 SE AGREGA MODO PLNAM PARA QUE TARF001  *
002620*                 INVOQUE LA NORMALIZACION DE NOMBRE DE PLAN AL   *
002630*                 ARMAR ENCABEZADOS, SIN NECESIDAD DE PASAR POR   *
002640*                 EL MODO ACCT. SE AMPLIA WKS-FUNCION-ACTIVA A    *
002650*                 X(06) (LOS MODOS LOANCR/LOANVL/PLNAM NO CABIAN  *
002660*                 EN X(05) Y NUNCA COINCIDIAN EN EL EVALUATE).    *
002670* 10/12/2024 DEV1 TCK-1345 SE REEMPLAZA EL PERFORM VARYING CON      *
002680*                 CUERPO EN LINEA (END-PERFORM) DE 4000-NORMALIZA-  *
002690*                 NOMBRE-PLAN POR PERFORM A PARRAFO SEPARADO.       *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                     TARF012.
003000 AUTHOR.                         DIANA ESCOBAR.
003100 INSTALLATION.                   BANCA PERSONAS - TARIFARIO.
003200 DATE-WRITTEN.                   19/08/2024.
003300 DATE-COMPILED.
003400 SECURITY.                       USO INTERNO - AREA DE TARIFAS.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100******************************************************************
004200*        TABLA DE NORMALIZACION DE NOMBRES DE PLAN (U7, CUENTAS) *
004300******************************************************************
004400 01  TAB-CLAVES-PLAN-DATA.
004500     03  FILLER             PIC X(24) VALUE "G_ZERO  plan_g_zero     ".
004600     03  FILLER             PIC X(24) VALUE "PLAN_ZERplan_g_zero     ".
004700     03  FILLER             PIC X(24) VALUE "PULS    plan_puls       ".
004800     03  FILLER             PIC X(24) VALUE "PREMIER plan_premier    ".
004900     03  FILLER             PIC X(24) VALUE "TRADICIOplan_tradicional".
005000     03  FILLER             PIC X(24) VALUE "MOVIL   cuenta_movil    ".
005100     03  FILLER             PIC X(24) VALUE "APP     cuenta_app      ".
005200 01  TAB-CLAVES-PLAN REDEFINES TAB-CLAVES-PLAN-DATA.
005300     03  TCP-ENTRADA            OCCURS 7 TIMES.
005400         05  TCP-CLAVE           PIC X(08).
005500         05  TCP-NORMALIZADO     PIC X(16).
005510*
005520*        LONGITUD REAL DE CADA CLAVE (SIN EL RELLENO DE ESPACIOS),
005530*        PARA QUE LA BUSQUEDA DE SUBCADENA NO EXIJA LOS ESPACIOS
005540*        DE RELLENO DEL CAMPO X(08) COMO PARTE DEL TEXTO BUSCADO.
005550 01  TAB-LONG-CLAVE-PLAN-DATA.
005560     03  FILLER             PIC 9(02) VALUE 06.
005570     03  FILLER             PIC 9(02) VALUE 08.
005580     03  FILLER             PIC 9(02) VALUE 04.
005590     03  FILLER             PIC 9(02) VALUE 07.
005592     03  FILLER             PIC 9(02) VALUE 08.
005594     03  FILLER             PIC 9(02) VALUE 05.
005596     03  FILLER             PIC 9(02) VALUE 03.
005598 01  TAB-LONG-CLAVE-PLAN REDEFINES TAB-LONG-CLAVE-PLAN-DATA.
005599     03  TLC-LONGITUD        PIC 9(02) OCCURS 7 TIMES.
005600*
005700 01  WKS-FUNCION-ACTIVA             PIC X(06).
005800 01  WKS-I                          PIC 9(02) COMP.
005900 01  WKS-ENCONTRADO                 PIC 9(01) COMP.
006000     88  SE-ENCONTRO                            VALUE 1.
006100*
006200*        CAMPOS PARA EL MODO ACCT
006300 01  WKS-CONTEXTO-MAYUS             PIC X(15).
006400 01  WKS-COLUMNA-MAYUS              PIC X(30).
006500 01  WKS-COLUMNA-CARACTERES REDEFINES WKS-COLUMNA-MAYUS.
006600     03  WKS-CC-CARACTER            PIC X(01) OCCURS 30 TIMES.
006700 01  WKS-CONTADOR-OCURRE            PIC 9(02) COMP.
006800*
006900*        CAMPOS PARA EL MODO LOANCR / LOANVL
007000 01  WKS-VALOR-ESCALADO             PIC S9(09)V9999 COMP-3.
007100 01  WKS-VALOR-ESCALADO-R REDEFINES WKS-VALOR-ESCALADO.
007200     03  FILLER                     PIC X(07).
007300*
007400*        AREA DE COMUNICACION CON LAS SUBRUTINAS DE APOYO
007500 01  WKS-PARM-TARF010.
007600     03  WKS-P10-FUNCION            PIC X(05).
007700     03  WKS-P10-TEXTO              PIC X(60).
007800     03  WKS-P10-SERVICE-ID         PIC X(30).
007900     03  WKS-P10-FRECUENCIA         PIC X(15).
008000     03  WKS-P10-APLICA-IVA         PIC X(01).
008100     03  WKS-P10-RATE.
008200         05  WKS-P10-RT-TYPE        PIC X(14).
008300         05  WKS-P10-RT-VALUE       PIC S9(11)V99 COMP-3.
008400         05  WKS-P10-RT-INCL-FREE   PIC 9(03).
008500         05  WKS-P10-RT-ADDL-COST   PIC S9(11)V99 COMP-3.
008600         05  WKS-P10-RT-TEXT        PIC X(40).
008700 01  WKS-PARM-TARF011.
008800     03  WKS-P11-FUNCION            PIC X(05).
008900     03  WKS-P11-VALOR-TEXTO        PIC X(25).
009000     03  WKS-P11-COLUMNA-NOMBRE     PIC X(30).
009100     03  WKS-P11-DESCRIPCION        PIC X(60).
009200     03  WKS-P11-NUM-FILA           PIC 9(05).
009300     03  WKS-P11-SERVICE-ID         PIC X(30).
009400     03  WKS-P11-MONEDA             PIC X(03).
009500     03  WKS-P11-RATE.
009600         05  WKS-P11-RT-TYPE        PIC X(14).
009700         05  WKS-P11-RT-VALUE       PIC S9(11)V99 COMP-3.
009800******************************************************************
009900 LINKAGE SECTION.
010000 01  LK-PARM-TARF012.
010100     03  LK-MODO                    PIC X(06).
010200     03  LK-CONTEXTO-HOJA           PIC X(15).
010300     03  LK-COLUMNA-NOMBRE          PIC X(30).
010400     03  LK-VALOR-TEXTO             PIC X(25).
010500     03  LK-MONEDA                  PIC X(03).
010600     03  LK-RT-TYPE                 PIC X(14).
010700     03  LK-RT-VALUE                PIC S9(11)V99 COMP-3.
010800     03  LK-MENSAJE-VALIDACION      PIC X(70).
010900     03  LK-HAY-MENSAJE             PIC X(01).
011000******************************************************************
011100 PROCEDURE DIVISION USING LK-PARM-TARF012.
011200 000-PRINCIPAL SECTION.
011300     MOVE LK-MODO TO WKS-FUNCION-ACTIVA
011400     EVALUATE WKS-FUNCION-ACTIVA
011500        WHEN "ACCT"
011600           PERFORM 1000-REGLA-CUENTAS
011700        WHEN "LOANCR"
011800           PERFORM 2000-REGLA-PRESTAMOS-CREA
011900        WHEN "LOANVL"
012000           PERFORM 3000-REGLA-PRESTAMOS-VALIDA
012050        WHEN "PLNAM"
012060           MOVE SPACES TO WKS-COLUMNA-MAYUS
012070           MOVE LK-COLUMNA-NOMBRE TO WKS-COLUMNA-MAYUS
012080           INSPECT WKS-COLUMNA-MAYUS
012090              CONVERTING "abcdefghijklmnopqrstuvwxyz"
012095                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
012096           PERFORM 4000-NORMALIZA-NOMBRE-PLAN
012100        WHEN OTHER
012200           MOVE SPACES TO LK-RT-TYPE
012300     END-EVALUATE
012400     GOBACK.
012500 000-PRINCIPAL-E. EXIT.
012600*
012700******************************************************************
012800*        1000 - REGLA DE CUENTAS (U7)                             *
012900******************************************************************
013000 1000-REGLA-CUENTAS SECTION.
013100     MOVE SPACES TO LK-RT-TYPE LK-MONEDA
013200     MOVE 0      TO LK-RT-VALUE
013300     MOVE SPACES TO WKS-CONTEXTO-MAYUS WKS-COLUMNA-MAYUS
013400     MOVE LK-CONTEXTO-HOJA  TO WKS-CONTEXTO-MAYUS
013500     MOVE LK-COLUMNA-NOMBRE TO WKS-COLUMNA-MAYUS
013600     INSPECT WKS-CONTEXTO-MAYUS
013700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
013800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013900     INSPECT WKS-COLUMNA-MAYUS
014000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
014100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
014200     MOVE "NUMPA" TO WKS-P10-FUNCION
014300     MOVE SPACES  TO WKS-P10-TEXTO
014400     MOVE LK-VALOR-TEXTO TO WKS-P10-TEXTO (1:25)
014500     CALL "TARF010" USING WKS-PARM-TARF010
014600     IF WKS-P10-RT-TYPE NOT = "fixed"
014700        PERFORM 1900-RESPALDO-U5
014800     ELSE
014900        MOVE 0 TO WKS-CONTADOR-OCURRE
015000        INSPECT WKS-COLUMNA-MAYUS TALLYING WKS-CONTADOR-OCURRE
015100           FOR ALL "TASA"
015200        EVALUATE TRUE
015300           WHEN WKS-CONTEXTO-MAYUS (1:7) = "LIMITES"
015400              AND WKS-P10-RT-VALUE > 10000
015500              MOVE "fixed" TO LK-RT-TYPE
015600              MOVE WKS-P10-RT-VALUE TO LK-RT-VALUE
015700              MOVE "COP"  TO LK-MONEDA
015800           WHEN (WKS-CONTEXTO-MAYUS (1:5) = "TASAS" OR
015900                 WKS-CONTADOR-OCURRE > 0)
016000              AND WKS-P10-RT-VALUE < 100
016100              MOVE "percentage" TO LK-RT-TYPE
016200              MOVE WKS-P10-RT-VALUE TO LK-RT-VALUE
016300           WHEN OTHER
016400              PERFORM 1900-RESPALDO-U5
016500        END-EVALUATE
016600     END-IF.
016700 1000-REGLA-CUENTAS-E. EXIT.
016800*
016900 1900-RESPALDO-U5 SECTION.
017000     MOVE "TYPEV" TO WKS-P11-FUNCION
017100     MOVE SPACES  TO WKS-P11-VALOR-TEXTO WKS-P11-COLUMNA-NOMBRE
017200     MOVE LK-VALOR-TEXTO    TO WKS-P11-VALOR-TEXTO
017300     MOVE LK-COLUMNA-NOMBRE TO WKS-P11-COLUMNA-NOMBRE
017400     CALL "TARF011" USING WKS-PARM-TARF011
017500     MOVE WKS-P11-RT-TYPE  TO LK-RT-TYPE
017600     MOVE WKS-P11-RT-VALUE TO LK-RT-VALUE
017700     MOVE WKS-P11-MONEDA   TO LK-MONEDA.
017800 1900-RESPALDO-U5-E. EXIT.
017900*
018000******************************************************************
018100*        2000 - PRESTAMOS, CREACION Y ESCALADO (U7)                *
018200******************************************************************
018300 2000-REGLA-PRESTAMOS-CREA SECTION.
018400     MOVE SPACES TO LK-RT-TYPE LK-MONEDA
018500     MOVE 0      TO LK-RT-VALUE WKS-VALOR-ESCALADO
018600     MOVE "NUMPA" TO WKS-P10-FUNCION
018700     MOVE SPACES  TO WKS-P10-TEXTO
018800     MOVE LK-VALOR-TEXTO TO WKS-P10-TEXTO (1:25)
018900     CALL "TARF010" USING WKS-PARM-TARF010
019000     IF WKS-P10-RT-TYPE NOT = "fixed"
019100        MOVE "fixed" TO LK-RT-TYPE
019200        MOVE 0       TO LK-RT-VALUE
019300     ELSE
019400        EVALUATE TRUE
019500           WHEN WKS-P10-RT-VALUE > 0 AND WKS-P10-RT-VALUE < 1
019600              COMPUTE WKS-VALOR-ESCALADO =
019700                      WKS-P10-RT-VALUE * 100
019800              MOVE "percentage" TO LK-RT-TYPE
019900              COMPUTE LK-RT-VALUE ROUNDED = WKS-VALOR-ESCALADO
020000           WHEN WKS-P10-RT-VALUE >= 1 AND WKS-P10-RT-VALUE <= 100
020100              MOVE "percentage" TO LK-RT-TYPE
020200              MOVE WKS-P10-RT-VALUE TO LK-RT-VALUE
020300           WHEN OTHER
020400              MOVE "fixed" TO LK-RT-TYPE
020500              MOVE WKS-P10-RT-VALUE TO LK-RT-VALUE
020600              MOVE "COP"   TO LK-MONEDA
020700        END-EVALUATE
020800     END-IF.
020900 2000-REGLA-PRESTAMOS-CREA-E. EXIT.
021000*
021100******************************************************************
021200*        3000 - PRESTAMOS, VALIDACION DE TASA (U7)                 *
021300******************************************************************
021400 3000-REGLA-PRESTAMOS-VALIDA SECTION.
021500     MOVE SPACES TO LK-MENSAJE-VALIDACION
021600     MOVE "N"    TO LK-HAY-MENSAJE
021700     EVALUATE TRUE
021800        WHEN LK-RT-TYPE = "percentage" AND LK-RT-VALUE > 50
021900           MOVE "Y" TO LK-HAY-MENSAJE
022000           MOVE "TASA DE INTERES ALTA"
022100                TO LK-MENSAJE-VALIDACION
022200        WHEN LK-RT-TYPE = "percentage" AND LK-RT-VALUE < 0
022300           MOVE "Y" TO LK-HAY-MENSAJE
022400           MOVE "TASA DE INTERES NEGATIVA"
022500                TO LK-MENSAJE-VALIDACION
022600        WHEN OTHER
022700           CONTINUE
022800     END-EVALUATE.
022900 3000-REGLA-PRESTAMOS-VALIDA-E. EXIT.
023000*
023100******************************************************************
023200*        4000 - NORMALIZACION DE NOMBRE DE PLAN (U7, CUENTAS)      *
023300*        (SE INVOCA DESDE TARF001 AL ARMAR ENCABEZADOS DE TABLA)   *
023400******************************************************************
023500 4000-NORMALIZA-NOMBRE-PLAN SECTION.
023600     MOVE 0 TO WKS-ENCONTRADO
023700     PERFORM 4010-VERIFICA-UNA-CLAVE-PLAN
023750        VARYING WKS-I FROM 1 BY 1
023800             UNTIL WKS-I > 7 OR SE-ENCONTRO.
024700 4000-NORMALIZA-NOMBRE-PLAN-E. EXIT.
024710*
024720 4010-VERIFICA-UNA-CLAVE-PLAN SECTION.
024730     MOVE 0 TO WKS-CONTADOR-OCURRE
024740     INSPECT WKS-COLUMNA-MAYUS TALLYING WKS-CONTADOR-OCURRE
024750        FOR ALL TCP-CLAVE (WKS-I) (1:TLC-LONGITUD (WKS-I))
024760     IF WKS-CONTADOR-OCURRE > 0
024770        MOVE TCP-NORMALIZADO (WKS-I) TO LK-COLUMNA-NOMBRE
024780        MOVE 1 TO WKS-ENCONTRADO
024790     END-IF.
024800 4010-VERIFICA-UNA-CLAVE-PLAN-E. EXIT.

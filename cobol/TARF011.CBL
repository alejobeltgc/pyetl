000100******************************************************************
000200* FECHA       : 19/08/2024                                       *
000300* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000400* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000500* PROGRAMA    : TARF011                                          *
000600* TIPO        : SUBRUTINA (CALLED, SIN ARCHIVOS)                  *
000700* DESCRIPCION : SERVICIO DE TIPIFICACION DE TARIFA, VARIANTE      *
000800*             : "ESTRATEGIA" (U5).  SE INVOCA DESDE TARF001       *
000900*             : CUANDO TARF010 NO PUEDE TIPIFICAR UNA CELDA DE    *
001000*             : LA HOJA DE SERVICIOS TRADICIONALES (POR EJEMPLO   *
001100*             : UNA TASA EXPRESADA EN PORCENTAJE "E.A.").         *
001200*             : TAMBIEN GENERA EL IDENTIFICADOR DE SERVICIO       *
001300*             : INDEXADO POR RENGLON QUE USA ESTA MISMA VARIANTE. *
001400* ARCHIVOS    : NO APLICA (SUBRUTINA PURA)                        *
001500* PROGRAMA(S) : CALL TARF010 (FUNCION NUMPA)                      *
001600* ACCION (ES) : TYPEV=TIPIFICA VALOR, IDGEN=ID INDEXADO POR FILA  *
001700* INSTALADO   : 19/08/2024                                       *
001800* BPM/RATIONAL: 241271                                            *
001900* NOMBRE      : TARIFARIO BANCA PERSONAS                          *
002000******************************************************************
002100* 19/08/2024 DEV2 TCK-1271 VERSION INICIAL, FUNCION TYPEV.        *
002200* 14/11/2024 DEV1 TCK-1322 SE AGREGA FUNCION IDGEN (ID INDEXADO   *
002300*                 POR RENGLON) Y EL ETIQUETADO DE MONEDA COP.     *
002350* 10/12/2024 DEV1 TCK-1345 SE REEMPLAZAN LOS PERFORM VARYING CON    *
002360*                 CUERPO EN LINEA (END-PERFORM) POR PERFORM A       *
002370*                 PARRAFO SEPARADO, SEGUN EL ESTANDAR DEL AREA.     *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.                     TARF011.
002700 AUTHOR.                         DIANA ESCOBAR.
002800 INSTALLATION.                   BANCA PERSONAS - TARIFARIO.
002900 DATE-WRITTEN.                   19/08/2024.
003000 DATE-COMPILED.
003100 SECURITY.                       USO INTERNO - AREA DE TARIFAS.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 01  WKS-FUNCION-ACTIVA             PIC X(05).
003900 01  WKS-I                          PIC 9(02) COMP.
004000 01  WKS-J                          PIC 9(02) COMP.
004100 01  WKS-CONTADOR-OCURRE            PIC 9(02) COMP.
004200*
004300*        CAMPOS PARA TYPEV
004400 01  WKS-VALOR-MAYUS                PIC X(25).
004410 01  WKS-VALOR-CARACTERES REDEFINES WKS-VALOR-MAYUS.
004420     03  WKS-VC-CARACTER            PIC X(01) OCCURS 25 TIMES.
004500 01  WKS-COLUMNA-MAYUS              PIC X(30).
004600 01  WKS-TIENE-MAS                  PIC 9(01) COMP.
004700     88  TIENE-SIGNO-MAS                        VALUE 1.
004800 01  WKS-PARM-TARF010.
004900     03  WKS-P10-FUNCION            PIC X(05).
005000     03  WKS-P10-TEXTO              PIC X(60).
005100     03  WKS-P10-SERVICE-ID         PIC X(30).
005200     03  WKS-P10-FRECUENCIA         PIC X(15).
005300     03  WKS-P10-APLICA-IVA         PIC X(01).
005400     03  WKS-P10-RATE.
005500         05  WKS-P10-RT-TYPE        PIC X(14).
005600         05  WKS-P10-RT-VALUE       PIC S9(11)V99 COMP-3.
005700         05  WKS-P10-RT-INCL-FREE   PIC 9(03).
005800         05  WKS-P10-RT-ADDL-COST   PIC S9(11)V99 COMP-3.
005900         05  WKS-P10-RT-TEXT        PIC X(40).
006000*
006100*        CAMPOS PARA IDGEN (ID INDEXADO POR RENGLON)
006200 01  WKS-DESCR-MIN                  PIC X(60).
006210 01  WKS-DESCR-CARACTERES REDEFINES WKS-DESCR-MIN.
006220     03  WKS-DC-CARACTER            PIC X(01) OCCURS 60 TIMES.
006300 01  WKS-DESCR-LIMPIA               PIC X(60).
006400 01  WKS-LONG-LIMPIA                PIC 9(02) COMP.
006500 01  WKS-BASE-ID                    PIC X(30).
006600 01  WKS-BASE-ID-R REDEFINES WKS-BASE-ID.
006700     03  WKS-BASE-24                PIC X(24).
006800     03  FILLER                     PIC X(06).
006900 01  WKS-FILA-TEXTO                 PIC X(05).
007000******************************************************************
007100 LINKAGE SECTION.
007200 01  LK-PARM-TARF011.
007300     03  LK-FUNCION                 PIC X(05).
007400     03  LK-VALOR-TEXTO             PIC X(25).
007500     03  LK-COLUMNA-NOMBRE          PIC X(30).
007600     03  LK-DESCRIPCION             PIC X(60).
007700     03  LK-NUM-FILA                PIC 9(05).
007800     03  LK-SERVICE-ID              PIC X(30).
007900     03  LK-MONEDA                  PIC X(03).
008000     03  LK-RATE.
008100         05  LK-RT-TYPE             PIC X(14).
008200         05  LK-RT-VALUE            PIC S9(11)V99 COMP-3.
008300******************************************************************
008400 PROCEDURE DIVISION USING LK-PARM-TARF011.
008500 000-PRINCIPAL SECTION.
008600     MOVE LK-FUNCION TO WKS-FUNCION-ACTIVA
008700     EVALUATE WKS-FUNCION-ACTIVA
008800        WHEN "TYPEV"
008900           PERFORM 1000-TIPIFICA-VALOR
009000        WHEN "IDGEN"
009100           PERFORM 2000-GENERA-ID-POR-FILA
009200        WHEN OTHER
009300           MOVE SPACES TO LK-SERVICE-ID
009400     END-EVALUATE
009500     GOBACK.
009600 000-PRINCIPAL-E. EXIT.
009700*
009800******************************************************************
009900*        1000 - DETECCION DE TIPO DE TARIFA, VARIANTE U5          *
010000******************************************************************
010100 1000-TIPIFICA-VALOR SECTION.
010200     MOVE SPACES TO LK-RT-TYPE LK-MONEDA
010300     MOVE 0      TO LK-RT-VALUE
010400     MOVE SPACES TO WKS-VALOR-MAYUS WKS-COLUMNA-MAYUS
010500     MOVE LK-VALOR-TEXTO    TO WKS-VALOR-MAYUS
010600     MOVE LK-COLUMNA-NOMBRE TO WKS-COLUMNA-MAYUS
010700     INSPECT WKS-VALOR-MAYUS
010800        CONVERTING "abcdefghijklmnopqrstuvwxyz"
010900                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011000     INSPECT WKS-COLUMNA-MAYUS
011100        CONVERTING "abcdefghijklmnopqrstuvwxyz"
011200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
011300     IF WKS-VALOR-MAYUS = SPACES
011400        MOVE "unlimited" TO LK-RT-TYPE
011500     ELSE
011600        MOVE 0 TO WKS-CONTADOR-OCURRE
011700        INSPECT WKS-VALOR-MAYUS TALLYING WKS-CONTADOR-OCURRE
011800           FOR ALL "UNLIMITED" "ILIMITADO"
011900        IF WKS-CONTADOR-OCURRE > 0
012000           MOVE "unlimited" TO LK-RT-TYPE
012100        ELSE
012200           MOVE 0 TO WKS-CONTADOR-OCURRE
012300           INSPECT WKS-VALOR-MAYUS TALLYING WKS-CONTADOR-OCURRE
012400              FOR ALL "%"
012500           IF WKS-CONTADOR-OCURRE > 0 OR
012600              WKS-COLUMNA-MAYUS (1:4) = "E.A."
012700              PERFORM 1500-CALCULA-VALOR-NUMERICO
012800              MOVE "percentage" TO LK-RT-TYPE
012900           ELSE
013000              MOVE 0 TO WKS-CONTADOR-OCURRE
013100              INSPECT WKS-VALOR-MAYUS TALLYING WKS-CONTADOR-OCURRE
013200                 FOR ALL "GRATIS"
013300              IF WKS-CONTADOR-OCURRE > 0
013400                 PERFORM 1600-BUSCA-MAS
013600                 IF TIENE-SIGNO-MAS
013800                    MOVE "conditional" TO LK-RT-TYPE
013900                 ELSE
014000                    PERFORM 1700-CLASIFICA-NUMERICO
014100                 END-IF
014200              ELSE
014300                 PERFORM 1700-CLASIFICA-NUMERICO
014400              END-IF
014500           END-IF
014600        END-IF
014700     END-IF.
014800 1000-TIPIFICA-VALOR-E. EXIT.
014900*
015000 1500-CALCULA-VALOR-NUMERICO SECTION.
015100     MOVE "NUMPA" TO WKS-P10-FUNCION
015200     MOVE SPACES  TO WKS-P10-TEXTO
015300     MOVE LK-VALOR-TEXTO TO WKS-P10-TEXTO (1:25)
015400     CALL "TARF010" USING WKS-PARM-TARF010
015500     IF WKS-P10-RT-TYPE = "fixed"
015600        MOVE WKS-P10-RT-VALUE TO LK-RT-VALUE
015700     ELSE
015800        MOVE 0 TO LK-RT-VALUE
015900     END-IF.
016000 1500-CALCULA-VALOR-NUMERICO-E. EXIT.
016100*
016200 1600-BUSCA-MAS SECTION.
016300     MOVE 0 TO WKS-TIENE-MAS
016400     PERFORM 1610-VERIFICA-UN-CARACTER-MAS
016450        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 25.
016900 1600-BUSCA-MAS-E. EXIT.
017000*
017010 1610-VERIFICA-UN-CARACTER-MAS SECTION.
017020     IF WKS-VALOR-MAYUS (WKS-I:1) = "+"
017030        MOVE 1 TO WKS-TIENE-MAS
017040     END-IF.
017050 1610-VERIFICA-UN-CARACTER-MAS-E. EXIT.
017060*
017100******************************************************************
017200*        1700 - CLASIFICACION NUMERICA POR RANGO (U5)             *
017300******************************************************************
017400 1700-CLASIFICA-NUMERICO SECTION.
017500     PERFORM 1500-CALCULA-VALOR-NUMERICO
017600     IF WKS-P10-RT-TYPE NOT = "fixed"
017700        MOVE "fixed" TO LK-RT-TYPE
017800        MOVE 0       TO LK-RT-VALUE
017900     ELSE
018000        EVALUATE TRUE
018100           WHEN LK-RT-VALUE = 0
018200              MOVE "unlimited"  TO LK-RT-TYPE
018300              MOVE 0            TO LK-RT-VALUE
018400           WHEN LK-RT-VALUE > 0 AND LK-RT-VALUE < 1
018500              MOVE "percentage" TO LK-RT-TYPE
018600           WHEN OTHER
018700              MOVE "fixed"      TO LK-RT-TYPE
018800              IF LK-RT-VALUE > 1000
018900                 MOVE "COP" TO LK-MONEDA
019000              END-IF
019100        END-EVALUATE
019200     END-IF.
019300 1700-CLASIFICA-NUMERICO-E. EXIT.
019400*
019500******************************************************************
019600*        2000 - ID DE SERVICIO INDEXADO POR RENGLON (U5)          *
019700******************************************************************
019800 2000-GENERA-ID-POR-FILA SECTION.
019900     MOVE SPACES TO LK-SERVICE-ID WKS-DESCR-LIMPIA WKS-BASE-ID
020000     MOVE LK-DESCRIPCION TO WKS-DESCR-MIN
020100     INSPECT WKS-DESCR-MIN
020200        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020300                TO "abcdefghijklmnopqrstuvwxyz"
020400     MOVE 0 TO WKS-LONG-LIMPIA
020500     PERFORM 2010-COPIA-UN-CARACTER-ID
020550        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 60
021600     IF WKS-LONG-LIMPIA > 0
021700        INSPECT WKS-DESCR-LIMPIA (1:WKS-LONG-LIMPIA)
021800           CONVERTING " " TO "_"
021900     END-IF
022000     MOVE WKS-DESCR-LIMPIA (1:24) TO WKS-BASE-24
022100     MOVE LK-NUM-FILA TO WKS-FILA-TEXTO
022200     STRING WKS-BASE-24  DELIMITED BY SPACE
022300            "_"          DELIMITED BY SIZE
022400            WKS-FILA-TEXTO DELIMITED BY SIZE
022500            INTO LK-SERVICE-ID
022600     END-STRING.
022700 2000-GENERA-ID-POR-FILA-E. EXIT.
022710*
022720 2010-COPIA-UN-CARACTER-ID SECTION.
022730     IF (WKS-DESCR-MIN (WKS-I:1) >= "a" AND
022740         WKS-DESCR-MIN (WKS-I:1) <= "z")
022750        OR (WKS-DESCR-MIN (WKS-I:1) >= "0" AND
022760            WKS-DESCR-MIN (WKS-I:1) <= "9")
022770        OR WKS-DESCR-MIN (WKS-I:1) = SPACE
022780        ADD 1 TO WKS-LONG-LIMPIA
022790        MOVE WKS-DESCR-MIN (WKS-I:1)
022800             TO WKS-DESCR-LIMPIA (WKS-LONG-LIMPIA:1)
022810     END-IF.
022820 2010-COPIA-UN-CARACTER-ID-E. EXIT.

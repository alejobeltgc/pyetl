000100******************************************************************
000200*         TARPRM - TABLAS DE CLASIFICACION Y PARAMETROS          *
000300*--------------------------------------------------------------- *
000400* FECHA       : 20/02/2024                                       *
000500* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000600* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000700* DESCRIPCION : TABLAS DE BUSQUEDA EN MEMORIA PARA EL EXTRACTOR   *
000800*             : (ENCABEZADOS, NOMBRES DE PLAN) Y PARA LA          *
000900*             : GENERACION DE IDENTIFICADOR DE SERVICIO (U2).     *
001000*             : SE CARGAN POR VALUE, NO SE LEEN DE ARCHIVO.       *
001100******************************************************************
001200* 20/02/2024 DEV1 TCK-1180 TABLA INICIAL DE PALABRAS CLAVE DE     *
001300*                 ENCABEZADO Y NOMBRES DE PLAN.                  *
001400* 02/05/2024 DEV1 TCK-1203 SE AGREGA TABLA DE SUSTITUCION DE      *
001500*                 IDENTIFICADOR DE SERVICIO (U2).                *
001600* 19/08/2024 DEV2 TCK-1271 SE AGREGA TABLA DE FRECUENCIAS.        *
001650* 21/11/2024 DEV2 TCK-1330 SE RETIRAN LAS TABLAS DE CLAVES DE     *
001660*                 CLASIFICACION (TRANSFER/RETIRO/TRADICIONAL);    *
001670*                 LA BUSQUEDA POR SUBCADENA NO CALZA CON UNA      *
001680*                 TABLA DE PALABRA COMPLETA, QUEDAN COMO LITERAL  *
001690*                 EN EL PARRAFO 2000 DE TARF001.                  *
001692* 09/12/2024 DEV1 TCK-1344 SE AGREGAN TAB-LONG-PALABRA-ENC Y       *
001694*                 TAB-LONG-NOMBRE-PLAN: LA BUSQUEDA DE ENCABEZADO  *
001696*                 EN TARF001 COMPARABA CONTRA EL CAMPO X(12)/X(15) *
001698*                 COMPLETO, RELLENO DE ESPACIOS INCLUIDO, POR LO   *
001699*                 QUE NUNCA CALZABA CONTRA UNA CELDA MAS CORTA.   *
001700******************************************************************
001800*        PALABRAS CLAVE QUE ACOMPANAN A "DESCRIPCION" EN EL
001900*        ENCABEZADO DE UNA TABLA (U1, REGLA 2-A)
002000 01  TAB-PALABRAS-ENCABEZADO-DATA.
002100     03  FILLER              PIC X(12) VALUE "TARIFA      ".
002200     03  FILLER              PIC X(12) VALUE "PLAN        ".
002300     03  FILLER              PIC X(12) VALUE "VALOR       ".
002400     03  FILLER              PIC X(12) VALUE "APLICA      ".
002500     03  FILLER              PIC X(12) VALUE "FRECUENCIA  ".
002600     03  FILLER              PIC X(12) VALUE "DISCLAIMER  ".
002700 01  TAB-PALABRAS-ENCABEZADO REDEFINES
002800                             TAB-PALABRAS-ENCABEZADO-DATA.
002900     03  TPE-PALABRA         PIC X(12) OCCURS 6 TIMES.
002910*
002920*        LONGITUD REAL DE CADA PALABRA CLAVE (SIN EL RELLENO),
002930*        PARA QUE LA COMPARACION CONTRA LA CELDA NO EXIJA LOS
002940*        ESPACIOS DE RELLENO DEL CAMPO X(12) COMO PARTE DEL TEXTO.
002950 01  TAB-LONG-PALABRA-ENC-DATA.
002960     03  FILLER              PIC 9(02) VALUE 06.
002970     03  FILLER              PIC 9(02) VALUE 04.
002980     03  FILLER              PIC 9(02) VALUE 05.
002990     03  FILLER              PIC 9(02) VALUE 06.
002992     03  FILLER              PIC 9(02) VALUE 10.
002994     03  FILLER              PIC 9(02) VALUE 10.
002996 01  TAB-LONG-PALABRA-ENC REDEFINES TAB-LONG-PALABRA-ENC-DATA.
002998     03  TPE-LONGITUD        PIC 9(02) OCCURS 6 TIMES.
003000*
003100*        NOMBRES DE PLAN QUE, POR SI SOLOS, TAMBIEN ABREN TABLA
003200*        (U1, REGLA 2-B)
003300 01  TAB-NOMBRES-PLAN-DATA.
003400     03  FILLER              PIC X(15) VALUE "PLAN G-ZERO    ".
003500     03  FILLER              PIC X(15) VALUE "PLAN PULS      ".
003600     03  FILLER              PIC X(15) VALUE "PLAN PREMIER   ".
003700 01  TAB-NOMBRES-PLAN REDEFINES TAB-NOMBRES-PLAN-DATA.
003800     03  TNP-NOMBRE          PIC X(15) OCCURS 3 TIMES.
003850*
003860*        LONGITUD REAL DE CADA NOMBRE DE PLAN (SIN EL RELLENO)
003870 01  TAB-LONG-NOMBRE-PLAN-DATA.
003880     03  FILLER              PIC 9(02) VALUE 11.
003890     03  FILLER              PIC 9(02) VALUE 09.
003895     03  FILLER              PIC 9(02) VALUE 12.
003897 01  TAB-LONG-NOMBRE-PLAN REDEFINES TAB-LONG-NOMBRE-PLAN-DATA.
003898     03  TNP-LONGITUD        PIC 9(02) OCCURS 3 TIMES.
003900*
004000*        LAS PATRONES DE CLASIFICACION DE TABLA POR PALABRA CLAVE
004050*        (U2, REGLA 3) SE VERIFICAN POR LITERAL DIRECTAMENTE EN
004060*        TARF001 (PARRAFO 2000), NO POR TABLA, PORQUE SON COMPARACIONES
004070*        DE SUBCADENA Y NO DE PALABRA COMPLETA CONTRA UN CATALOGO.
008100*        TABLA DE SUSTITUCION DESCRIPCION -> SERVICE-ID
008200*        (U2, PRIMERA COINCIDENCIA GANA, SE RECORRE EN ORDEN)
008300 01  TAB-SUBCADENA-ID-DATA.
008400     03  FILLER                  PIC X(36) VALUE
008500         "app             app_opening         ".
008600     03  FILLER                  PIC X(36) VALUE
008700         "debito digital  digital_debit_card  ".
008800     03  FILLER                  PIC X(36) VALUE
008900         "retiro          withdrawal          ".
009000     03  FILLER                  PIC X(36) VALUE
009100         "talonario       checkbook           ".
009200     03  FILLER                  PIC X(36) VALUE
009300         "cheque          cashier_check       ".
009400     03  FILLER                  PIC X(36) VALUE
009500         "transferencia   transfer            ".
009600     03  FILLER                  PIC X(36) VALUE
009700         "ach             ach_transfer        ".
009800     03  FILLER                  PIC X(36) VALUE
009900         "transfiya       transfiya_transfer  ".
010000     03  FILLER                  PIC X(36) VALUE
010100         "llaves          keys_transfer       ".
010200     03  FILLER                  PIC X(36) VALUE
010300         "cajero          atm                 ".
010400     03  FILLER                  PIC X(36) VALUE
010500         "corresponsal    correspondent       ".
010600     03  FILLER                  PIC X(36) VALUE
010700         "oficina         branch              ".
010800 01  TAB-SUBCADENA-ID REDEFINES TAB-SUBCADENA-ID-DATA.
010900     03  TSI-ENTRADA             OCCURS 12 TIMES.
011000         05  TSI-SUBCADENA       PIC X(16).
011100         05  TSI-SERVICE-ID      PIC X(20).
011200*
011300*        TABLA DE FRECUENCIAS (U2, COMPARACION EXACTA RECORTADA)
011400 01  TAB-FRECUENCIA-DATA.
011500     03  FILLER                  PIC X(31) VALUE
011600         "MENSUAL         monthly        ".
011700     03  FILLER                  PIC X(31) VALUE
011800         "POR TRANSACCION per_transaction".
011900     03  FILLER                  PIC X(31) VALUE
012000         "UNICA VEZ       one_time       ".
012100     03  FILLER                  PIC X(31) VALUE
012200         "ANUAL           yearly         ".
012300 01  TAB-FRECUENCIA REDEFINES TAB-FRECUENCIA-DATA.
012400     03  TFR-ENTRADA             OCCURS 4 TIMES.
012500         05  TFR-VALOR-ORIGEN    PIC X(16).
012600         05  TFR-VALOR-NORMAL    PIC X(15).

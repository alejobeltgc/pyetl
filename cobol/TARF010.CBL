000100******************************************************************
000200* FECHA       : 20/02/2024                                       *
000300* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000400* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000500* PROGRAMA    : TARF010                                          *
000600* TIPO        : SUBRUTINA (CALLED, SIN ARCHIVOS)                  *
000700* DESCRIPCION : REGLAS DE NEGOCIO DE CUENTAS (U2). RECIBE UN      *
000800*             : CODIGO DE FUNCION Y TEXTO CRUDO DE CELDA Y        *
000900*             : REGRESA EL VALOR NORMALIZADO: IDENTIFICADOR DE    *
001000*             : SERVICIO, FRECUENCIA, INDICADOR DE IVA O TARIFA   *
001100*             : TIPIFICADA (FIJA/CONDICIONAL/ILIMITADA/NO         *
001200*             : APLICA/TEXTO), INCLUYENDO EL PARSEO DE NUMEROS EN *
001300*             : FORMATO COLOMBIANO.                               *
001400* ARCHIVOS    : NO APLICA (SUBRUTINA PURA)                        *
001500* PROGRAMA(S) : NO APLICA                                         *
001600* ACCION (ES) : IDGEN=GENERA ID, FRECN=NORMALIZA FRECUENCIA,      *
001700*             : TAXNO=NORMALIZA IVA, RATEV=TIPIFICA TARIFA        *
001800* INSTALADO   : 20/02/2024                                       *
001900* BPM/RATIONAL: 241180                                            *
002000* NOMBRE      : TARIFARIO BANCA PERSONAS                          *
002100******************************************************************
002200* 20/02/2024 DEV1 TCK-1180 VERSION INICIAL, FUNCIONES IDGEN Y     *
002300*                 FRECN.                                          *
002400* 02/05/2024 DEV1 TCK-1203 SE AGREGA FUNCION TAXNO.               *
002500* 19/08/2024 DEV2 TCK-1271 SE AGREGA FUNCION RATEV CON PARSEO DE  *
002600*                 NUMEROS EN FORMATO COLOMBIANO (PUNTO Y COMA).   *
002700* 30/09/2024 DEV2 TCK-1299 SE AGREGA EL PATRON CONDICIONAL        *
002800*                 "N INCLUIDOS SIN COSTO ... $N POR ..." ANTES    *
002900*                 DE LA REGLA DE ILIMITADO.                       *
002950* 14/11/2024 DEV1 TCK-1322 SE EXPONE LA FUNCION NUMPA PARA QUE     *
002960*                 TARF011 Y TARF012 REUTILICEN EL ANALIZADOR       *
002970*                 COLOMBIANO SIN DUPLICARLO.                       *
002980* 09/12/2024 DEV1 TCK-1344 SE CORRIGE 1050-BUSCA-SUBCADENA: LA     *
002985*                 BUSQUEDA EXIGIA LOS ESPACIOS DE RELLENO DE       *
002990*                 WKS-PALABRA-1 COMO PARTE DEL TEXTO, POR LO QUE   *
002992*                 NUNCA COINCIDIA. AHORA SE RECORTA A LA LONGITUD  *
002994*                 REAL DE LA SUBCADENA ANTES DE BUSCARLA.          *
002996* 10/12/2024 DEV1 TCK-1345 SE REEMPLAZAN LOS PERFORM VARYING CON    *
002997*                 CUERPO EN LINEA (END-PERFORM) POR PERFORM A       *
002998*                 PARRAFO SEPARADO, SEGUN EL ESTANDAR DE CODIFICA-  *
002999*                 CION DEL AREA.                                   *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                     TARF010.
003300 AUTHOR.                         DIANA ESCOBAR.
003400 INSTALLATION.                   BANCA PERSONAS - TARIFARIO.
003500 DATE-WRITTEN.                   20/02/2024.
003600 DATE-COMPILED.
003700 SECURITY.                       USO INTERNO - AREA DE TARIFAS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400     COPY TARPRM.
004500******************************************************************
004600*               C A M P O S     D E     T R A B A J O            *
004700******************************************************************
004800 01  WKS-FUNCION-ACTIVA             PIC X(05).
004900 01  WKS-I                          PIC 9(02) COMP.
005000 01  WKS-J                          PIC 9(02) COMP.
005100 01  WKS-K                          PIC 9(02) COMP.
005300 01  WKS-ENCONTRADO                 PIC 9(01) COMP.
005400     88  SE-ENCONTRO                            VALUE 1.
005500*
005600*        CAMPOS PARA GENERACION DE SERVICE-ID (IDGEN)
005700 01  WKS-DESCR-MAYUS                PIC X(60).
005800 01  WKS-PALABRA-1                  PIC X(20).
005900 01  WKS-PALABRA-2                  PIC X(20).
005950 01  WKS-LON-PALABRA                PIC 9(02) COMP.
006100*
006200*        CAMPOS PARA NORMALIZACION DE FRECUENCIA Y DE IVA (FRECN/TAXNO)
006300 01  WKS-VALOR-MAYUS                PIC X(25).
006400*
006500*        CAMPOS PARA TIPIFICACION DE TARIFA Y PARSEO COLOMBIANO (RATEV)
006600 01  WKS-CELDA-MAYUS                PIC X(25).
006610*
006620*        VISTA POR CARACTER PARA LOCALIZAR $, % Y PALABRA CLAVE
006630*        SIN DEPENDER DE LA POSICION (EVITA REPROCESOS SI CAMBIA
006640*        EL ANCHO DE LA CELDA DE ORIGEN)
006650 01  WKS-CELDA-MAYUS-CARACTERES REDEFINES WKS-CELDA-MAYUS.
006660     03  WKS-CMC-CARACTER           PIC X(01) OCCURS 25 TIMES.
006700 01  WKS-CADENA-LIMPIA              PIC X(25).
006800 01  WKS-LONG-LIMPIA                PIC 9(02) COMP.
006900 01  WKS-CANT-COMA                  PIC 9(02) COMP.
007000 01  WKS-CANT-PUNTO                 PIC 9(02) COMP.
007100 01  WKS-PARTE-ENTERA-RAW           PIC X(25).
007110*
007120*        VISTA POR CARACTER DE LA PARTE ENTERA CRUDA, USADA POR
007130*        3900-LIMPIA-PARTE-ENTERA PARA DESCARTAR SEPARADORES
007140 01  WKS-PER-CARACTERES REDEFINES WKS-PARTE-ENTERA-RAW.
007150     03  WKS-PEC-CARACTER           PIC X(01) OCCURS 25 TIMES.
007200 01  WKS-PARTE-DECIMAL-RAW          PIC X(25).
007300 01  WKS-PARTE-ENTERA-LIMPIA        PIC X(11).
007400 01  WKS-PARTE-DECIMAL-LIMPIA       PIC X(02).
007500 01  WKS-LONG-PARTE-DECIMAL         PIC 9(02) COMP.
007600 01  WKS-ES-NUMERICO                PIC 9(01) COMP.
007700     88  ES-NUMERICO                            VALUE 1.
007800 01  WKS-MONTO-ENTERO               PIC 9(11) COMP.
007900 01  WKS-MONTO-DECIMAL              PIC 9(02) COMP.
008300 01  WKS-MONTO-CALCULADO            PIC S9(11)V99 COMP-3.
008400*
008500*        CAMPOS PARA EL PATRON CONDICIONAL
008600 01  WKS-POS-INCLUIDO               PIC 9(02) COMP.
008700 01  WKS-POS-DOLAR                  PIC 9(02) COMP.
008800 01  WKS-POS-POR                    PIC 9(02) COMP.
008900 01  WKS-CAD-DIGITOS                PIC X(11).
008910*
008920*        VISTA DIGITO A DIGITO DE LA CADENA NUMERICA, USADA POR
008930*        9000-ACUMULA-DIGITOS (SUMA POSICIONAL SIN FUNCTION NUMVAL)
008940 01  WKS-CAD-DIGITOS-POR-POSICION REDEFINES WKS-CAD-DIGITOS.
008950     03  WKS-CDP-DIGITO             PIC X(01) OCCURS 11 TIMES.
009000 01  WKS-ACUM-DIGITOS               PIC 9(11) COMP.
009400*
009500 01  WKS-CONTADOR-OCURRE            PIC 9(02) COMP.
009550 01  WKS-DIGITO-NUM                 PIC 9(01).
009600******************************************************************
009700 LINKAGE SECTION.
009800 01  LK-PARM-TARF010.
009900     03  LK-FUNCION                 PIC X(05).
010000     03  LK-TEXTO-ENTRADA           PIC X(60).
010100     03  LK-SERVICE-ID              PIC X(30).
010200     03  LK-FRECUENCIA              PIC X(15).
010300     03  LK-APLICA-IVA              PIC X(01).
010400     03  LK-RATE.
010500         05  LK-RT-TYPE             PIC X(14).
010600         05  LK-RT-VALUE            PIC S9(11)V99 COMP-3.
010700         05  LK-RT-INCL-FREE        PIC 9(03).
010800         05  LK-RT-ADDL-COST        PIC S9(11)V99 COMP-3.
010900         05  LK-RT-TEXT             PIC X(40).
011000******************************************************************
011100 PROCEDURE DIVISION USING LK-PARM-TARF010.
011200 000-PRINCIPAL SECTION.
011300     MOVE LK-FUNCION TO WKS-FUNCION-ACTIVA
011400     EVALUATE WKS-FUNCION-ACTIVA
011500        WHEN "IDGEN"
011600           PERFORM 1000-GENERA-SERVICE-ID
011700        WHEN "FRECN"
011800           PERFORM 2000-NORMALIZA-FRECUENCIA
011900        WHEN "TAXNO"
012000           PERFORM 3000-NORMALIZA-IVA
012100        WHEN "RATEV"
012200           PERFORM 4000-TIPIFICA-TARIFA
012210        WHEN "NUMPA"
012220           PERFORM 4700-PARSEA-NUMERO-PURO
012300        WHEN OTHER
012400           MOVE SPACES TO LK-SERVICE-ID
012500     END-EVALUATE
012600     GOBACK.
012700 000-PRINCIPAL-E. EXIT.
012800*
012900******************************************************************
013000*        1000 - GENERACION DE SERVICE-ID (U2)                    *
013100******************************************************************
013200 1000-GENERA-SERVICE-ID SECTION.
013300     MOVE LK-TEXTO-ENTRADA TO WKS-DESCR-MAYUS
013400     INSPECT WKS-DESCR-MAYUS
013500        CONVERTING "abcdefghijklmnopqrstuvwxyz"
013600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
013700     MOVE SPACES          TO LK-SERVICE-ID
013800     MOVE 0               TO WKS-ENCONTRADO
013900     PERFORM 1050-BUSCA-SUBCADENA
014000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 12 OR SE-ENCONTRO
014600     IF NOT SE-ENCONTRO
014700        PERFORM 1080-ARMA-ID-POR-PALABRAS
014800     END-IF.
014900 1000-GENERA-SERVICE-ID-E. EXIT.
015000*
015100 1050-BUSCA-SUBCADENA SECTION.
015150     MOVE SPACES TO WKS-PALABRA-1
015200     MOVE TSI-SUBCADENA (WKS-I)    TO WKS-PALABRA-1
015300     INSPECT WKS-PALABRA-1
015400        CONVERTING "abcdefghijklmnopqrstuvwxyz"
015500                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015520     MOVE 0 TO WKS-LON-PALABRA
015540     INSPECT WKS-PALABRA-1 TALLYING WKS-LON-PALABRA
015560        FOR CHARACTERS BEFORE INITIAL SPACE
015600     MOVE 0 TO WKS-CONTADOR-OCURRE
015700     IF WKS-LON-PALABRA > 0
015750        INSPECT WKS-DESCR-MAYUS TALLYING WKS-CONTADOR-OCURRE
015800           FOR ALL WKS-PALABRA-1 (1:WKS-LON-PALABRA)
015850     END-IF
015900     IF TSI-SUBCADENA (WKS-I) NOT = SPACES
016000        AND WKS-CONTADOR-OCURRE > 0
016100        MOVE TSI-SERVICE-ID (WKS-I) TO LK-SERVICE-ID
016200        MOVE 1                      TO WKS-ENCONTRADO
016300     END-IF.
016400 1050-BUSCA-SUBCADENA-E. EXIT.
016500*
016600******************************************************************
016700*        1080 - ARMA ID CON LAS DOS PRIMERAS PALABRAS LARGAS      *
016800*        (RESPALDO CUANDO NINGUNA SUBCADENA DE LA TABLA COINCIDE) *
016900******************************************************************
017000 1080-ARMA-ID-POR-PALABRAS SECTION.
017100     MOVE SPACES TO WKS-PALABRA-1 WKS-PALABRA-2
017300     UNSTRING WKS-DESCR-MAYUS DELIMITED BY ALL SPACES
017400        INTO WKS-PALABRA-1 WKS-PALABRA-2
017500     END-UNSTRING
017600     IF WKS-PALABRA-1 (3:1) = SPACE
017700        MOVE SPACES TO WKS-PALABRA-1
017800     END-IF
017900     IF WKS-PALABRA-2 (3:1) = SPACE
018000        MOVE SPACES TO WKS-PALABRA-2
018100     END-IF
018200     IF WKS-PALABRA-1 = SPACES AND WKS-PALABRA-2 = SPACES
018300        MOVE "UNKNOWN_SERVICE" TO LK-SERVICE-ID
018400     ELSE
018500        IF WKS-PALABRA-1 NOT = SPACES
018600           AND WKS-PALABRA-2 NOT = SPACES
018700           STRING WKS-PALABRA-1 DELIMITED BY SPACE
018800                  "_"           DELIMITED BY SIZE
018900                  WKS-PALABRA-2 DELIMITED BY SPACE
019000                  INTO LK-SERVICE-ID
019100           END-STRING
019200        ELSE
019300           IF WKS-PALABRA-1 NOT = SPACES
019400              MOVE WKS-PALABRA-1 TO LK-SERVICE-ID
019500           ELSE
019600              MOVE WKS-PALABRA-2 TO LK-SERVICE-ID
019700           END-IF
019800        END-IF
019900     END-IF
020000     INSPECT LK-SERVICE-ID
020100        CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020200                TO "abcdefghijklmnopqrstuvwxyz".
020300 1080-ARMA-ID-POR-PALABRAS-E. EXIT.
020400*
020500******************************************************************
020600*        2000 - NORMALIZACION DE FRECUENCIA (U2)                  *
020700******************************************************************
020800 2000-NORMALIZA-FRECUENCIA SECTION.
020900     MOVE SPACES TO WKS-VALOR-MAYUS
021000     MOVE LK-TEXTO-ENTRADA (1:25) TO WKS-VALOR-MAYUS
021100     INSPECT WKS-VALOR-MAYUS
021200        CONVERTING "abcdefghijklmnopqrstuvwxyz"
021300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021400     IF WKS-VALOR-MAYUS = SPACES
021500        MOVE "unknown" TO LK-FRECUENCIA
021600     ELSE
021700        MOVE 0 TO WKS-ENCONTRADO
021800        PERFORM 2010-BUSCA-UNA-FRECUENCIA
021850           VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4 OR SE-ENCONTRO
022600        IF NOT SE-ENCONTRO
022700           MOVE LK-TEXTO-ENTRADA (1:15) TO LK-FRECUENCIA
022800           INSPECT LK-FRECUENCIA
022900              CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
023000                      TO "abcdefghijklmnopqrstuvwxyz"
023100        END-IF
023200     END-IF.
023300 2000-NORMALIZA-FRECUENCIA-E. EXIT.
023310*
023320 2010-BUSCA-UNA-FRECUENCIA SECTION.
023330     MOVE TFR-VALOR-ORIGEN (WKS-I) TO WKS-PALABRA-1 (1:16)
023340     IF WKS-VALOR-MAYUS (1:16) = WKS-PALABRA-1 (1:16)
023350        MOVE TFR-VALOR-NORMAL (WKS-I) TO LK-FRECUENCIA
023360        MOVE 1                        TO WKS-ENCONTRADO
023370     END-IF.
023380 2010-BUSCA-UNA-FRECUENCIA-E. EXIT.
023400*
023500******************************************************************
023600*        3000 - NORMALIZACION DE APLICA-IVA (U2)                  *
023700******************************************************************
023800 3000-NORMALIZA-IVA SECTION.
023900     MOVE SPACES TO WKS-VALOR-MAYUS
024000     MOVE LK-TEXTO-ENTRADA (1:25) TO WKS-VALOR-MAYUS
024100     INSPECT WKS-VALOR-MAYUS
024200        CONVERTING "abcdefghijklmnopqrstuvwxyz"
024300                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
024400     IF WKS-VALOR-MAYUS (1:2) = "SI" AND WKS-VALOR-MAYUS (3:1) = SPACE
024500        MOVE "Y" TO LK-APLICA-IVA
024600     ELSE
024700        MOVE "N" TO LK-APLICA-IVA
024800     END-IF.
024900 3000-NORMALIZA-IVA-E. EXIT.
025000*
025100******************************************************************
025200*        4000 - TIPIFICACION DE TARIFA (U2)                       *
025300******************************************************************
025400 4000-TIPIFICA-TARIFA SECTION.
025500     MOVE SPACES TO WKS-CELDA-MAYUS LK-RT-TEXT
025600     MOVE 0      TO LK-RT-VALUE LK-RT-INCL-FREE LK-RT-ADDL-COST
025700     MOVE LK-TEXTO-ENTRADA (1:25) TO WKS-CELDA-MAYUS LK-RT-TEXT (1:25)
025800     INSPECT WKS-CELDA-MAYUS
025900        CONVERTING "abcdefghijklmnopqrstuvwxyz"
026000                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026100     IF WKS-CELDA-MAYUS = SPACES
026200        MOVE "not_applicable" TO LK-RT-TYPE
026300     ELSE
026400        IF WKS-CELDA-MAYUS = "NO APLICA" OR WKS-CELDA-MAYUS = "NO"
026500           OR WKS-CELDA-MAYUS = "N/A"
026600           MOVE "not_applicable" TO LK-RT-TYPE
026700        ELSE
026800           PERFORM 4100-BUSCA-CONDICIONAL
026900           IF LK-RT-TYPE = SPACES
027000              MOVE 0 TO WKS-CONTADOR-OCURRE
027100              INSPECT WKS-CELDA-MAYUS TALLYING WKS-CONTADOR-OCURRE
027200                 FOR ALL "ILIMITADO" "UNLIMITED" "INCLUIDO"
027300              IF WKS-CONTADOR-OCURRE > 0
027400                 MOVE "unlimited" TO LK-RT-TYPE
027500                 MOVE 0           TO LK-RT-VALUE
027600              ELSE
027700                 PERFORM 4500-ANALIZA-NUMERO
027800                 IF ES-NUMERICO
027900                    MOVE "fixed"           TO LK-RT-TYPE
028000                    MOVE WKS-MONTO-CALCULADO TO LK-RT-VALUE
028100                 ELSE
028200                    MOVE "text"             TO LK-RT-TYPE
028300                 END-IF
028400              END-IF
028500           END-IF
028600        END-IF
028700     END-IF.
028800 4000-TIPIFICA-TARIFA-E. EXIT.
028900*
029000******************************************************************
029100*        4100 - PATRON CONDICIONAL "N INCLUIDOS ... $N POR ..."   *
029200******************************************************************
029300 4100-BUSCA-CONDICIONAL SECTION.
029400     MOVE SPACES TO LK-RT-TYPE
029500     MOVE 0 TO WKS-POS-INCLUIDO WKS-POS-DOLAR WKS-POS-POR
029600     PERFORM 4110-BUSCA-INCLUIDO
029650        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 16
030400     PERFORM 4120-BUSCA-DOLAR
030450        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 24
030900     PERFORM 4130-BUSCA-POR
030950        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 22.
031400     IF WKS-POS-INCLUIDO > 1 AND WKS-POS-DOLAR > WKS-POS-INCLUIDO
032000        AND WKS-POS-POR > WKS-POS-DOLAR
032100*       --> CUENTA DE INCLUIDOS, DIGITOS ANTES DE "INCLUIDO(S)"
032200        MOVE SPACES TO WKS-CAD-DIGITOS
032300        MOVE WKS-CELDA-MAYUS (1:WKS-POS-INCLUIDO - 1)
032400             TO WKS-CAD-DIGITOS (1:WKS-POS-INCLUIDO - 1)
032500        PERFORM 9000-ACUMULA-DIGITOS
032600        MOVE WKS-ACUM-DIGITOS TO LK-RT-INCL-FREE
032700*       --> MONTO ADICIONAL, DIGITOS ENTRE "$" Y "POR"
032800        MOVE SPACES TO WKS-PARTE-ENTERA-RAW
032900        MOVE WKS-CELDA-MAYUS (WKS-POS-DOLAR + 1:
033000                              WKS-POS-POR - WKS-POS-DOLAR - 1)
033100             TO WKS-CADENA-LIMPIA
033200        PERFORM 4500-ANALIZA-NUMERO
033300        IF ES-NUMERICO
033400           MOVE WKS-MONTO-CALCULADO TO LK-RT-ADDL-COST
033500           MOVE "conditional" TO LK-RT-TYPE
033600        END-IF
033700     END-IF.
033800 4100-BUSCA-CONDICIONAL-E. EXIT.
033810*
033820 4110-BUSCA-INCLUIDO SECTION.
033830     IF WKS-CELDA-MAYUS (WKS-I:9) = "INCLUIDO "
033840        OR WKS-CELDA-MAYUS (WKS-I:9) = "INCLUIDOS"
033850        IF WKS-POS-INCLUIDO = 0
033860           MOVE WKS-I TO WKS-POS-INCLUIDO
033870        END-IF
033880     END-IF.
033890 4110-BUSCA-INCLUIDO-E. EXIT.
033900*
033910 4120-BUSCA-DOLAR SECTION.
033920     IF WKS-CELDA-MAYUS (WKS-I:1) = "$" AND WKS-POS-DOLAR = 0
033930        MOVE WKS-I TO WKS-POS-DOLAR
033940     END-IF.
033950 4120-BUSCA-DOLAR-E. EXIT.
033960*
033970 4130-BUSCA-POR SECTION.
033980     IF WKS-CELDA-MAYUS (WKS-I:3) = "POR" AND WKS-POS-POR = 0
033990        MOVE WKS-I TO WKS-POS-POR
033995     END-IF.
033998 4130-BUSCA-POR-E. EXIT.
033999*
034000******************************************************************
034100*        4500 - PARSEO DE NUMERO EN FORMATO COLOMBIANO (U2)       *
034200******************************************************************
034300 4500-ANALIZA-NUMERO SECTION.
034400     MOVE 0      TO WKS-ES-NUMERICO WKS-MONTO-CALCULADO
034500     MOVE SPACES TO WKS-CADENA-LIMPIA
034600     MOVE 0      TO WKS-LONG-LIMPIA WKS-CANT-COMA WKS-CANT-PUNTO
034700     IF WKS-CADENA-LIMPIA = SPACES
034800        MOVE WKS-CELDA-MAYUS TO WKS-CADENA-LIMPIA
034900     END-IF
035000     PERFORM 4520-DEPURA-CADENA
035100     IF WKS-LONG-LIMPIA = 0
035200        MOVE 0 TO WKS-ES-NUMERICO
035300     ELSE
035400        IF WKS-CADENA-LIMPIA (1:7) = "DESDE 0" OR
035500           WKS-CADENA-LIMPIA (1:1) = "0" AND WKS-LONG-LIMPIA = 1
035600           MOVE 0 TO WKS-MONTO-CALCULADO
035700           MOVE 1 TO WKS-ES-NUMERICO
035800        ELSE
035900           INSPECT WKS-CADENA-LIMPIA TALLYING WKS-CANT-COMA
036000              FOR ALL ","
036100           INSPECT WKS-CADENA-LIMPIA TALLYING WKS-CANT-PUNTO
036200              FOR ALL "."
036300           EVALUATE TRUE
036400              WHEN WKS-CANT-COMA > 0 AND WKS-CANT-PUNTO > 0
036500                 PERFORM 4540-CASO-COMA-Y-PUNTO
036600              WHEN WKS-CANT-COMA > 0
036700                 PERFORM 4550-CASO-SOLO-COMA
036800              WHEN WKS-CANT-PUNTO = 1
036900                 PERFORM 4560-CASO-UN-PUNTO
037000              WHEN WKS-CANT-PUNTO > 1
037100                 PERFORM 4570-CASO-VARIOS-PUNTOS
037200              WHEN OTHER
037300                 MOVE WKS-CADENA-LIMPIA TO WKS-PARTE-ENTERA-LIMPIA
037400                 MOVE SPACES TO WKS-PARTE-DECIMAL-LIMPIA
037500           END-EVALUATE
037600           PERFORM 4590-ARMA-MONTO
037700           MOVE 1 TO WKS-ES-NUMERICO
037800        END-IF
037900     END-IF.
038000 4500-ANALIZA-NUMERO-E. EXIT.
038100*
038200 4520-DEPURA-CADENA SECTION.
038300*    --> DEJA SOLO DIGITOS, PUNTO Y COMA; DESCARTA "$" Y ESPACIOS
038400     MOVE 0 TO WKS-LONG-LIMPIA
038500     MOVE WKS-CADENA-LIMPIA TO WKS-CELDA-MAYUS
038600     MOVE SPACES TO WKS-CADENA-LIMPIA
038700     PERFORM 4525-COPIA-UN-CARACTER-LIMPIO
038750        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 25.
039700 4520-DEPURA-CADENA-E. EXIT.
039710*
039720 4525-COPIA-UN-CARACTER-LIMPIO SECTION.
039730     IF (WKS-CELDA-MAYUS (WKS-I:1) >= "0" AND
039740         WKS-CELDA-MAYUS (WKS-I:1) <= "9")
039750        OR WKS-CELDA-MAYUS (WKS-I:1) = ","
039760        OR WKS-CELDA-MAYUS (WKS-I:1) = "."
039770        ADD 1 TO WKS-LONG-LIMPIA
039780        MOVE WKS-CELDA-MAYUS (WKS-I:1)
039790             TO WKS-CADENA-LIMPIA (WKS-LONG-LIMPIA:1)
039795     END-IF.
039798 4525-COPIA-UN-CARACTER-LIMPIO-E. EXIT.
039800*
039900 4540-CASO-COMA-Y-PUNTO SECTION.
040000*    --> PUNTOS SON MILES, COMA ES EL DECIMAL
040100     UNSTRING WKS-CADENA-LIMPIA DELIMITED BY ","
040200        INTO WKS-PARTE-ENTERA-RAW WKS-PARTE-DECIMAL-RAW
040300     END-UNSTRING
040400     MOVE SPACES TO WKS-PARTE-ENTERA-LIMPIA
040500     MOVE 0      TO WKS-J
040600     PERFORM 4545-COPIA-DIGITO-ENTERO
040650        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 25
041400     MOVE WKS-PARTE-DECIMAL-RAW (1:2) TO WKS-PARTE-DECIMAL-LIMPIA.
041500 4540-CASO-COMA-Y-PUNTO-E. EXIT.
041510*
041520 4545-COPIA-DIGITO-ENTERO SECTION.
041530     IF WKS-PARTE-ENTERA-RAW (WKS-I:1) NOT = "." AND
041540        WKS-PARTE-ENTERA-RAW (WKS-I:1) NOT = SPACE
041550        ADD 1 TO WKS-J
041560        MOVE WKS-PARTE-ENTERA-RAW (WKS-I:1)
041570             TO WKS-PARTE-ENTERA-LIMPIA (WKS-J:1)
041580     END-IF.
041590 4545-COPIA-DIGITO-ENTERO-E. EXIT.
041600*
041700 4550-CASO-SOLO-COMA SECTION.
041800     UNSTRING WKS-CADENA-LIMPIA DELIMITED BY ","
041900        INTO WKS-PARTE-ENTERA-RAW WKS-PARTE-DECIMAL-RAW
042000     END-UNSTRING
042100     MOVE WKS-PARTE-ENTERA-RAW (1:11)  TO WKS-PARTE-ENTERA-LIMPIA
042200     MOVE WKS-PARTE-DECIMAL-RAW (1:2)  TO WKS-PARTE-DECIMAL-LIMPIA.
042300 4550-CASO-SOLO-COMA-E. EXIT.
042400*
042500 4560-CASO-UN-PUNTO SECTION.
042600     UNSTRING WKS-CADENA-LIMPIA DELIMITED BY "."
042700        INTO WKS-PARTE-ENTERA-RAW WKS-PARTE-DECIMAL-RAW
042800     END-UNSTRING
042900     MOVE 0 TO WKS-LONG-PARTE-DECIMAL
043000     PERFORM 4565-CUENTA-DIGITO-DECIMAL
043050        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 25
043100           OR WKS-PARTE-DECIMAL-RAW (WKS-I:1) = SPACE
043400     IF WKS-LONG-PARTE-DECIMAL = 3
043500*       --> PUNTO ES SEPARADOR DE MILES
043600        STRING WKS-PARTE-ENTERA-RAW DELIMITED BY SPACE
043700               WKS-PARTE-DECIMAL-RAW (1:3) DELIMITED BY SIZE
043800               INTO WKS-PARTE-ENTERA-LIMPIA
043900        END-STRING
044000        MOVE SPACES TO WKS-PARTE-DECIMAL-LIMPIA
044100     ELSE
044200*       --> PUNTO ES DECIMAL
044300        MOVE WKS-PARTE-ENTERA-RAW (1:11) TO WKS-PARTE-ENTERA-LIMPIA
044400        MOVE WKS-PARTE-DECIMAL-RAW (1:2) TO WKS-PARTE-DECIMAL-LIMPIA
044500     END-IF.
044600 4560-CASO-UN-PUNTO-E. EXIT.
044650*
044660 4565-CUENTA-DIGITO-DECIMAL SECTION.
044670     ADD 1 TO WKS-LONG-PARTE-DECIMAL.
044680 4565-CUENTA-DIGITO-DECIMAL-E. EXIT.
044700*
044800 4570-CASO-VARIOS-PUNTOS SECTION.
044900*    --> VARIOS PUNTOS, TODOS SON SEPARADOR DE MILES
045000     MOVE SPACES TO WKS-PARTE-ENTERA-LIMPIA
045100     MOVE 0      TO WKS-J
045200     PERFORM 4575-COPIA-DIGITO-SIN-PUNTO
045250        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 25
046000     MOVE SPACES TO WKS-PARTE-DECIMAL-LIMPIA.
046100 4570-CASO-VARIOS-PUNTOS-E. EXIT.
046110*
046120 4575-COPIA-DIGITO-SIN-PUNTO SECTION.
046130     IF WKS-CADENA-LIMPIA (WKS-I:1) NOT = "." AND
046140        WKS-CADENA-LIMPIA (WKS-I:1) NOT = SPACE
046150        ADD 1 TO WKS-J
046160        MOVE WKS-CADENA-LIMPIA (WKS-I:1)
046170             TO WKS-PARTE-ENTERA-LIMPIA (WKS-J:1)
046180     END-IF.
046190 4575-COPIA-DIGITO-SIN-PUNTO-E. EXIT.
046200*
046300******************************************************************
046400*        4590 - ARMA EL MONTO FINAL (ENTERO + DECIMAL)            *
046500******************************************************************
046550******************************************************************
046560*        4700 - PARSEO NUMERICO PURO (EXPUESTO A OTRAS RUTINAS,   *
046570*        TARF011/TARF012 LO INVOCAN EN LUGAR DE DUPLICAR EL       *
046580*        ANALIZADOR COLOMBIANO)                                   *
046590******************************************************************
046592 4700-PARSEA-NUMERO-PURO SECTION.
046594     MOVE SPACES TO WKS-CELDA-MAYUS
046596     MOVE LK-TEXTO-ENTRADA (1:25) TO WKS-CELDA-MAYUS
046598     PERFORM 4500-ANALIZA-NUMERO
046600     IF ES-NUMERICO
046602        MOVE "fixed" TO LK-RT-TYPE
046604        MOVE WKS-MONTO-CALCULADO TO LK-RT-VALUE
046606     ELSE
046608        MOVE "text"  TO LK-RT-TYPE
046610        MOVE 0       TO LK-RT-VALUE
046612     END-IF.
046614 4700-PARSEA-NUMERO-PURO-E. EXIT.
046620*
046700 4590-ARMA-MONTO SECTION.
046710     MOVE WKS-PARTE-ENTERA-LIMPIA TO WKS-CAD-DIGITOS
046800     PERFORM 9000-ACUMULA-DIGITOS
046900     MOVE WKS-ACUM-DIGITOS TO WKS-MONTO-ENTERO
047000     MOVE SPACES TO WKS-CAD-DIGITOS
047100     MOVE WKS-PARTE-DECIMAL-LIMPIA TO WKS-CAD-DIGITOS (1:2)
047200     PERFORM 9000-ACUMULA-DIGITOS
047300     MOVE WKS-ACUM-DIGITOS TO WKS-MONTO-DECIMAL
047400     COMPUTE WKS-MONTO-CALCULADO =
047500             WKS-MONTO-ENTERO + (WKS-MONTO-DECIMAL / 100).
047600 4590-ARMA-MONTO-E. EXIT.
047700*
047800******************************************************************
047900*        9000 - ACUMULADOR GENERICO DE DIGITOS (SIN FUNCTIONS)    *
048000******************************************************************
048100 9000-ACUMULA-DIGITOS SECTION.
048200     MOVE 0 TO WKS-ACUM-DIGITOS
048300     PERFORM 9010-ACUMULA-UN-DIGITO
048350        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 11.
049100 9000-ACUMULA-DIGITOS-E. EXIT.
049110*
049120 9010-ACUMULA-UN-DIGITO SECTION.
049130     IF WKS-CAD-DIGITOS (WKS-K:1) >= "0" AND
049140        WKS-CAD-DIGITOS (WKS-K:1) <= "9"
049150        MOVE WKS-CAD-DIGITOS (WKS-K:1) TO WKS-DIGITO-NUM
049160        COMPUTE WKS-ACUM-DIGITOS =
049170                WKS-ACUM-DIGITOS * 10 + WKS-DIGITO-NUM
049180     END-IF.
049190 9010-ACUMULA-UN-DIGITO-E. EXIT.

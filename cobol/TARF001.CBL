000100******************************************************************
000200* FECHA       : 14/02/2024                                       *
000300* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000400* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000500* PROGRAMA    : TARF001                                          *
000600* TIPO        : PROGRAMA PRINCIPAL (BATCH, CON ARCHIVOS)          *
000700* DESCRIPCION : EXTRACTOR Y TRANSFORMADOR DEL TARIFARIO (U1/U3).  *
000800*             : LEE LAS CELDAS DE LAS HOJAS DE CALCULO DEL        *
000900*             : TARIFARIO (ARCHIVO CELDAS), DETECTA LOS           *
001000*             : ENCABEZADOS Y LOS LIMITES DE CADA TABLA, CLASIFICA*
001100*             : CADA TABLA POR TIPO DE NEGOCIO Y ARMA UN REGISTRO *
001200*             : DE SERVICIO NORMALIZADO POR CADA RENGLON VALIDO,  *
001300*             : CON TARIFAS TIPIFICADAS (FIJA/CONDICIONAL/        *
001400*             : ILIMITADA/NO APLICA/TEXTO). LOS SERVICIOS DE      *
001500*             : TODAS LAS TABLAS DE UN MISMO TIPO QUEDAN JUNTOS   *
001600*             : EN EL ARCHIVO DE SALIDA (SERVOUT).                *
001700* ARCHIVOS    : CELDAS (ENTRADA), SRVTMP (SALIDA TEMPORAL, SIN    *
001800*             : AGRUPAR), SRVORD (ARCHIVO DE TRABAJO DEL SORT),   *
001900*             : SERVOUT (SALIDA, SERVICIOS AGRUPADOS POR TIPO)    *
002000* PROGRAMA(S) : TARF010 (REGLAS DE CUENTAS U2), TARF012 (REGLAS   *
002100*             : DE ESTRATEGIA U7, SOLO SI EL PARAMETRO DE         *
002200*             : ESTRATEGIA LO PIDE)                                *
002300* ACCION (ES) : NO APLICA                                         *
002400* INSTALADO   : 14/02/2024                                       *
002500* BPM/RATIONAL: 241172                                            *
002600* NOMBRE      : TARIFARIO BANCA PERSONAS                          *
002700******************************************************************
002800* 14/02/2024 DEV1 TCK-1172 VERSION INICIAL: DETECCION DE          *
002900*                 ENCABEZADO, ARMADO DE TABLA, TARIFAS PARA       *
003000*                 TABLAS DE PLANES DE CUENTA MOVIL.                *
003100* 20/03/2024 DEV1 TCK-1188 SE AGREGAN LAS TABLAS DE               *
003200*                 TRANSFERENCIAS, RETIROS Y SERVICIOS             *
003300*                 TRADICIONALES (CLASIFICACION POR PALABRA        *
003400*                 CLAVE).                                        *
003500* 02/05/2024 DEV1 TCK-1203 SE AGREGA LA GENERACION DE SERVICE-ID  *
003600*                 Y LA NORMALIZACION DE FRECUENCIA/IVA VIA        *
003700*                 TARF010.                                       *
003800* 19/08/2024 DEV2 TCK-1271 SE AGREGA EL SORT DE SALIDA PARA       *
003900*                 AGRUPAR LOS SERVICIOS POR TIPO DE TABLA ANTES   *
004000*                 DE ESCRIBIR SERVOUT.                            *
004100* 02/12/2024 DEV2 TCK-1340 SE AGREGA EL PARAMETRO DE SYSIN        *
004200*                 WKS-PARM-ESTRATEGIA: EN 'U7' LAS TABLAS DE      *
004300*                 CUENTAS SE TIPIFICAN POR TARF012 (LIMITES/      *
004400*                 TASAS) EN VEZ DE TARF010 DIRECTO; TAMBIEN SE    *
004500*                 NORMALIZAN LOS ENCABEZADOS DE PLAN VIA TARF012  *
004600*                 (MODO PLNAM) ANTES DE ABRIR CADA TABLA.         *
004610* 14/01/2025 DEV1 TCK-1410 LA CLASIFICACION (2000) SE MUEVE DE    *
004620*                 1200-INICIA-TABLA A 1900-CIERRA-TABLA-ACTUAL:  *
004630*                 EL ENCABEZADO SOLO NO ALCANZABA PARA LAS       *
004640*                 REGLAS 2010/2020/2030 (PALABRA CLAVE), QUE     *
004650*                 DEBEN BUSCAR TAMBIEN EN EL NOMBRE DE HOJA Y    *
004660*                 LAS PRIMERAS 3 DESCRIPCIONES DE RENGLON. LAS   *
004670*                 HOJAS SIN ENCABEZADO (REGLA 5) YA NO QUEDAN    *
004680*                 FORZADAS A UNKNOWN: SE CLASIFICAN IGUAL QUE    *
004690*                 CUALQUIER OTRA TABLA.                         *
004691* 17/01/2025 DEV2 TCK-1425 LOS COPY TARSVC REPLACING DE SRVTMP/   *
004692*                 SRVORD/SERVOUT SE REESCRIBEN CAMPO POR CAMPO:   *
004693*                 ==SVC-== NO ERA UNA PALABRA VALIDA DE COPY      *
004694*                 (ERA PARTE DE UN IDENTIFICADOR COMPUESTO) Y     *
004695*                 NO SUSTITUIA NADA - LOS TRES REGISTROS SEGUIAN  *
004696*                 DECLARANDO SVC-.../RT-... IGUAL QUE WKS-        *
004697*                 SERVICIO. TAMBIEN SE QUITA EL INVALID KEY DE    *
004698*                 3090 (ARCH-SRVTMP ES SECUENCIAL, NO ADMITE ESA  *
004699*                 CLAUSULA EN EL WRITE).                         *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.                     TARF001.
005000 AUTHOR.                         DIANA ESCOBAR.
005100 INSTALLATION.                   BANCA PERSONAS - TARIFARIO.
005200 DATE-WRITTEN.                   14/02/2024.
005300 DATE-COMPILED.
005400 SECURITY.                       USO INTERNO - AREA DE TARIFAS.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100******************************************************************
006200*              A R C H I V O S   D E   E N T R A D A
006300******************************************************************
006400     SELECT ARCH-CELDAS  ASSIGN   TO CELDAS
006500            ORGANIZATION     IS SEQUENTIAL
006600            FILE STATUS      IS FS-CELDAS.
006700******************************************************************
006800*              A R C H I V O S   D E   S A L I D A
006900******************************************************************
007000     SELECT ARCH-SRVTMP  ASSIGN   TO SRVTMP
007100            ORGANIZATION     IS SEQUENTIAL
007200            FILE STATUS      IS FS-SRVTMP.
007300     SELECT ARCH-SRVORD  ASSIGN   TO SRVORD.
007400     SELECT ARCH-SERVOUT ASSIGN   TO SERVOUT
007500            ORGANIZATION     IS SEQUENTIAL
007600            FILE STATUS      IS FS-SERVOUT.
007700 DATA DIVISION.
007800 FILE SECTION.
007900*1 -->CELDAS DE LAS HOJAS DEL TARIFARIO, EN ORDEN DE LLEGADA
008000 FD  ARCH-CELDAS.
008100     COPY TARCEL.
008150*2 -->SERVICIOS SIN AGRUPAR, TAL COMO LOS ARMA EL TRANSFORMADOR.
008160*        REPLACING POR IDENTIFICADOR COMPLETO (NO POR PREFIJO:
008170*        ==SVC-== NO ES UNA PALABRA DE COPY POR SI SOLA, ES PARTE
008180*        DE UN IDENTIFICADOR COMPUESTO, Y NUNCA SUSTITUYE NADA -
008190*        TCK-1425. EL UNICO CAMPO QUE SE MANEJA SIN CALIFICAR EN
008195*        TODO EL PROGRAMA ES WKS-SERVICIO; ESTE Y ARCH-SRVORD/
008196*        ARCH-SERVOUT QUEDAN CON NOMBRES PROPIOS, SIN CHOCAR.
008200*2 -->SERVICIOS SIN AGRUPAR, TAL COMO LOS ARMA EL TRANSFORMADOR
008300 FD  ARCH-SRVTMP.
008310     COPY TARSVC REPLACING ==REG-SERVICIO==     BY ==REG-SRVTMP==
008320                           ==SVC-TABLE-TYPE==   BY ==TMP-TABLE-TYPE==
008330                           ==SVC-SERVICE-ID==   BY ==TMP-SERVICE-ID==
008340                           ==SVC-DESCRIPTION==  BY ==TMP-DESCRIPTION==
008350                           ==SVC-APPLIES-TAX==  BY ==TMP-APPLIES-TAX==
008360                           ==SVC-FREQUENCY==    BY ==TMP-FREQUENCY==
008370                           ==SVC-RATE-COUNT==   BY ==TMP-RATE-COUNT==
008380                           ==SVC-RATE==         BY ==TMP-RATE==
008390                           ==SVC-DISCLAIMER==   BY ==TMP-DISCLAIMER==
008400                           ==IX-RATE==          BY ==IX-TMPRATE==
008410                           ==RT-PLAN-KEY==      BY ==TMPR-PLAN-KEY==
008420                           ==RT-TYPE==          BY ==TMPR-TYPE==
008430                           ==RT-VALUE==         BY ==TMPR-VALUE==
008440                           ==RT-INCL-FREE==     BY ==TMPR-INCL-FREE==
008450                           ==RT-ADDL-COST==     BY ==TMPR-ADDL-COST==
008460                           ==RT-TEXT==          BY ==TMPR-TEXT==.
008500*3 -->ARCHIVO DE TRABAJO DEL SORT (AGRUPA POR TIPO DE TABLA)
008600 SD  ARCH-SRVORD.
008610     COPY TARSVC REPLACING ==REG-SERVICIO==     BY ==REG-SRVORD==
008620                           ==SVC-TABLE-TYPE==   BY ==ORD-TABLE-TYPE==
008630                           ==SVC-SERVICE-ID==   BY ==ORD-SERVICE-ID==
008640                           ==SVC-DESCRIPTION==  BY ==ORD-DESCRIPTION==
008650                           ==SVC-APPLIES-TAX==  BY ==ORD-APPLIES-TAX==
008660                           ==SVC-FREQUENCY==    BY ==ORD-FREQUENCY==
008670                           ==SVC-RATE-COUNT==   BY ==ORD-RATE-COUNT==
008680                           ==SVC-RATE==         BY ==ORD-RATE==
008690                           ==SVC-DISCLAIMER==   BY ==ORD-DISCLAIMER==
008700                           ==IX-RATE==          BY ==IX-ORDRATE==
008710                           ==RT-PLAN-KEY==      BY ==ORDR-PLAN-KEY==
008720                           ==RT-TYPE==          BY ==ORDR-TYPE==
008730                           ==RT-VALUE==         BY ==ORDR-VALUE==
008740                           ==RT-INCL-FREE==     BY ==ORDR-INCL-FREE==
008750                           ==RT-ADDL-COST==     BY ==ORDR-ADDL-COST==
008760                           ==RT-TEXT==          BY ==ORDR-TEXT==.
008800*4 -->SERVICIOS YA AGRUPADOS POR TIPO DE TABLA (SALIDA FINAL)
008900 FD  ARCH-SERVOUT.
008910     COPY TARSVC REPLACING ==REG-SERVICIO==     BY ==REG-SRVOUT==
008920                           ==SVC-TABLE-TYPE==   BY ==SRO-TABLE-TYPE==
008930                           ==SVC-SERVICE-ID==   BY ==SRO-SERVICE-ID==
008940                           ==SVC-DESCRIPTION==  BY ==SRO-DESCRIPTION==
008950                           ==SVC-APPLIES-TAX==  BY ==SRO-APPLIES-TAX==
008960                           ==SVC-FREQUENCY==    BY ==SRO-FREQUENCY==
008970                           ==SVC-RATE-COUNT==   BY ==SRO-RATE-COUNT==
008980                           ==SVC-RATE==         BY ==SRO-RATE==
008990                           ==SVC-DISCLAIMER==   BY ==SRO-DISCLAIMER==
009000                           ==IX-RATE==          BY ==IX-SRORATE==
009010                           ==RT-PLAN-KEY==      BY ==SRTR-PLAN-KEY==
009020                           ==RT-TYPE==          BY ==SRTR-TYPE==
009030                           ==RT-VALUE==         BY ==SRTR-VALUE==
009040                           ==RT-INCL-FREE==     BY ==SRTR-INCL-FREE==
009050                           ==RT-ADDL-COST==     BY ==SRTR-ADDL-COST==
009060                           ==RT-TEXT==          BY ==SRTR-TEXT==.
009100 WORKING-STORAGE SECTION.
009200     COPY TARPRM.
009300******************************************************************
009400*               C A M P O S     D E     T R A B A J O            *
009500******************************************************************
009600 01  FS-CELDAS                      PIC 9(02) VALUE ZEROS.
009700 01  FS-SRVTMP                      PIC 9(02) VALUE ZEROS.
009800 01  FS-SERVOUT                     PIC 9(02) VALUE ZEROS.
009900*
010000*        PARAMETROS DEL JOB (SYSIN)
010100 01  WKS-PARM-SYSIN.
010200     03  WKS-PARM-FECHA-CORRIDA     PIC X(10).
010300     03  WKS-PARM-LINEA-NEGOCIO     PIC X(10).
010400     03  WKS-PARM-ESTRATEGIA        PIC X(02).
010500     03  FILLER                     PIC X(38).
010510*
010520*        TRAZA DEL PARM COMPLETO, PARA SOPORTE (PROBLEMA DE JOB)
010530 01  WKS-PARM-SYSIN-TRAZA REDEFINES WKS-PARM-SYSIN.
010540     03  WKS-PST-COMPLETO           PIC X(60).
010550*
010560*        DESGLOSE DIA/MES/ANIO DE LA FECHA DE CORRIDA, PARA LOS
010570*        MENSAJES DE CONSOLA CUANDO EL PARM LLEGA MAL FORMADO
010580 01  WKS-PARM-FECHA-DESGLOSE REDEFINES WKS-PARM-SYSIN.
010590     03  WKS-PFD-DIA                PIC X(02).
010591     03  FILLER                     PIC X(01).
010592     03  WKS-PFD-MES                PIC X(02).
010593     03  FILLER                     PIC X(01).
010594     03  WKS-PFD-ANIO               PIC X(04).
010595     03  FILLER                     PIC X(50).
010596*
010700*        CONTROL DEL RECORRIDO DE CELDAS
010800 01  WKS-FIN-CELDAS                 PIC 9(01) COMP.
010900     88  FIN-DE-CELDAS                          VALUE 1.
011000 01  WKS-HOJA-ACTUAL                PIC X(20).
011100 01  WKS-HAY-ENCABEZADO             PIC 9(01) COMP.
011200     88  HAY-ENCABEZADO                          VALUE 1.
011300 01  WKS-ES-FILA-ENCABEZADO         PIC 9(01) COMP.
011400     88  ES-FILA-ENCABEZADO                      VALUE 1.
011500 01  WKS-FILA-EN-BLANCO             PIC 9(01) COMP.
011600     88  FILA-EN-BLANCO                          VALUE 1.
011700*
011800*        ENCABEZADO DE LA TABLA ACTUALMENTE ABIERTA
011900 01  WKS-ENCABEZADO-ACTUAL.
012000     03  WKS-ENC-TXT-1              PIC X(60).
012100     03  WKS-ENC-TXT-2              PIC X(25).
012200     03  WKS-ENC-TXT-3              PIC X(25).
012300     03  WKS-ENC-TXT-4              PIC X(25).
012400     03  WKS-ENC-TXT-5              PIC X(20).
012500     03  WKS-ENC-TXT-6              PIC X(20).
012600     03  FILLER                     PIC X(04).
012650*
012660*        VISTA PLANA DEL ENCABEZADO, PARA EL CONTEO DE PALABRAS
012670*        CLAVE DE 1110-CUENTA-PALABRAS-CLAVE (BUSQUEDA LIBRE SIN
012680*        IMPORTAR EN QUE COLUMNA CAYO EL TEXTO)
012690 01  WKS-ENCABEZADO-PLANO REDEFINES WKS-ENCABEZADO-ACTUAL.
012700     03  WKS-ENP-TEXTO-COMPLETO     PIC X(179).
012900*
013000*        TIPO DE TABLA Y MAPA DE COLUMNAS DE LA TABLA ACTUAL
013100 01  WKS-TIPO-TABLA-ACTUAL          PIC X(20).
013200 01  WKS-CANT-PLANES-TABLA          PIC 9(01) COMP.
013300 01  WKS-COL-VALOR-IVA              PIC 9(01) COMP.
013400 01  WKS-COL-FRECUENCIA             PIC 9(01) COMP.
013500 01  WKS-COL-DISCLAIMER             PIC 9(01) COMP.
013600*
013700*        FILAS DE DATOS ACUMULADAS DE LA TABLA ACTUAL
013800 01  WKS-CANT-FILAS-TABLA           PIC 9(03) COMP.
013900 01  WKS-MAX-FILAS-TABLA            PIC 9(03) COMP VALUE 200.
014000 01  WKS-TABLA-DATOS.
014100     03  WKS-TD-FILA OCCURS 200 TIMES INDEXED BY IX-FILA.
014200         05  WKS-TD-TXT-1           PIC X(60).
014300         05  WKS-TD-TXT-2           PIC X(25).
014400         05  WKS-TD-TXT-3           PIC X(25).
014500         05  WKS-TD-TXT-4           PIC X(25).
014600         05  WKS-TD-TXT-5           PIC X(20).
014700         05  WKS-TD-TXT-6           PIC X(20).
014800*
014900*        TEXTO DE BUSQUEDA PARA LA CLASIFICACION POR PALABRA CLAVE.
014910*        INCLUYE EL ENCABEZADO, EL NOMBRE DE HOJA/TABLA Y LAS TRES
014920*        PRIMERAS DESCRIPCIONES DE RENGLON (U2 REGLA 3; TCK-1410,
014930*        ANTES SOLO SE BUSCABA EN EL ENCABEZADO Y NUNCA DABA CON
014940*        LAS PALABRAS CLAVE DE TRANSFERS/WITHDRAWALS)
015000 01  WKS-TEXTO-CLASIF               PIC X(380).
015100*
015200*        TIPOS DE TABLA YA VISTOS (PARA TOT-TABLES)
015300 01  WKS-TIPOS-VISTOS.
015400     03  WKS-VISTO-MOBILE           PIC 9(01) COMP.
015500         88  VISTO-MOBILE                       VALUE 1.
015600     03  WKS-VISTO-TRANSFER         PIC 9(01) COMP.
015700         88  VISTO-TRANSFER                      VALUE 1.
015800     03  WKS-VISTO-RETIRO           PIC 9(01) COMP.
015900         88  VISTO-RETIRO                        VALUE 1.
016000     03  WKS-VISTO-TRADICIONAL      PIC 9(01) COMP.
016100         88  VISTO-TRADICIONAL                   VALUE 1.
016200*
016300*        CONTADORES DE TRABAJO
016400 01  WKS-I                          PIC 9(03) COMP.
016500 01  WKS-J                          PIC 9(03) COMP.
016550*        INDICE DE TIPO PARA EL GO TO CALCULADO DE 1950
016560 01  WKS-TIPO-INDICE                PIC 9(01) COMP.
016600 01  WKS-CONTADOR-OCURRE            PIC 9(03) COMP.
016700 01  WKS-ENCONTRADO                 PIC 9(01) COMP.
016800     88  SE-ENCONTRO                            VALUE 1.
016900 01  WKS-CONT-MAS                   PIC 9(02) COMP.
017000*
017100*        CAMPOS DE TRABAJO PARA VERIFICAR EL ENCABEZADO (U1)
017200 01  WKS-T1-MAYUS                   PIC X(60).
017300 01  WKS-CELDA-MAYUS                PIC X(25).
017400*
017500*        CAMPO DE TRABAJO PARA LA COPIA ASCENDENTE DE TARF012
017600 01  WKS-COLUMNA-MAYUS              PIC X(30).
017650*
017660*        CELDA DE TARIFA QUE SE ESTA TIPIFICANDO
017670 01  WKS-CELDA-CELDA-TARIFA         PIC X(25).
017700*
017710*        AREA DE PARAMETROS PARA EL CALL A TARF010 (U2)
017720 01  WKS-PARM-TARF010.
017730     03  WKS-PARM-TARF010-FUNCION       PIC X(05).
017740     03  WKS-PARM-TARF010-TEXTO         PIC X(60).
017750     03  WKS-PARM-TARF010-SVCID         PIC X(30).
017760     03  WKS-PARM-TARF010-FREC          PIC X(15).
017770     03  WKS-PARM-TARF010-IVA           PIC X(01).
017780     03  WKS-PARM-TARF010-RATE.
017790         05  WKS-PARM-TARF010-RT-TYPE        PIC X(14).
017800         05  WKS-PARM-TARF010-RT-VALUE       PIC S9(11)V99 COMP-3.
017810         05  WKS-PARM-TARF010-RT-INCL-FREE   PIC 9(03).
017820         05  WKS-PARM-TARF010-RT-ADDL-COST   PIC S9(11)V99 COMP-3.
017830         05  WKS-PARM-TARF010-RT-TEXT        PIC X(40).
017840*
017850*        AREA DE PARAMETROS PARA EL CALL A TARF012 (U7)
017860 01  WKS-PARM-TARF012.
017870     03  WKS-PARM-TARF012-MODO          PIC X(06).
017880     03  WKS-PARM-TARF012-CONTEXTO      PIC X(15).
017890     03  WKS-PARM-TARF012-COLUMNA       PIC X(30).
017900     03  WKS-PARM-TARF012-VALOR         PIC X(25).
017910     03  WKS-PARM-TARF012-MONEDA        PIC X(03).
017920     03  WKS-PARM-TARF012-RT-TYPE       PIC X(14).
017930     03  WKS-PARM-TARF012-RT-VALUE      PIC S9(11)V99 COMP-3.
017940     03  WKS-PARM-TARF012-MENSAJE       PIC X(70).
017950     03  WKS-PARM-TARF012-HAY-MENSAJE   PIC X(01).
017960*
017970*        CAMPO DE SERVICIO ARMADO EN MEMORIA ANTES DE ESCRIBIRLO
017980     COPY TARSVC REPLACING ==REG-SERVICIO== BY ==WKS-SERVICIO==.
018000******************************************************************
018100 LINKAGE SECTION.
018200******************************************************************
018300 PROCEDURE DIVISION.
018400 000-PRINCIPAL SECTION.
018410*        LA APERTURA DE ARCHIVOS Y LA PRIMERA LECTURA VAN JUNTAS
018420*        (TCK-1410): NO TIENE SENTIDO SEPARARLAS EN DOS PERFORM.
018500     PERFORM 0100-INICIO THRU 0200-LEE-CELDA-E
018700     PERFORM 1000-PROCESA-CELDA
018800        UNTIL FIN-DE-CELDAS
018900     PERFORM 1900-CIERRA-TABLA-ACTUAL
019000     PERFORM 0800-ORDENA-Y-ESCRIBE-SERVOUT
019100     PERFORM 0900-TERMINA
019200     STOP RUN.
019300 000-PRINCIPAL-E. EXIT.
019400*
019500******************************************************************
019600*        0100 - APERTURA DE ARCHIVOS Y PARAMETROS DEL JOB        *
019700******************************************************************
019800 0100-INICIO SECTION.
019900     ACCEPT WKS-PARM-SYSIN FROM SYSIN
020000     IF WKS-PARM-ESTRATEGIA NOT = "U7"
020100        MOVE "U2" TO WKS-PARM-ESTRATEGIA
020200     END-IF
020300     OPEN INPUT  ARCH-CELDAS
020400     OPEN OUTPUT ARCH-SRVTMP
020500     IF FS-CELDAS NOT = 0 OR FS-SRVTMP NOT = 0
020600        DISPLAY "***********************************************"
020700        DISPLAY "*   TARF001 - ERROR AL ABRIR ARCHIVOS DE ENTRADA *"
020800        DISPLAY "***********************************************"
020900        DISPLAY "* FILE STATUS DE CELDAS  : " FS-CELDAS
021000        DISPLAY "* FILE STATUS DE SRVTMP  : " FS-SRVTMP
021100        DISPLAY "***********************************************"
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     END-IF
021500     MOVE SPACES TO WKS-HOJA-ACTUAL
021600     MOVE 0      TO WKS-HAY-ENCABEZADO WKS-FIN-CELDAS
021700     MOVE 0      TO WKS-CANT-FILAS-TABLA
021800     MOVE SPACES TO WKS-TIPO-TABLA-ACTUAL
021900     MOVE 0      TO WKS-VISTO-MOBILE   WKS-VISTO-TRANSFER
022000                    WKS-VISTO-RETIRO   WKS-VISTO-TRADICIONAL.
022100 0100-INICIO-E. EXIT.
022200*
022300******************************************************************
022400*        0200 - LECTURA DE UN RENGLON DE CELDAS                 *
022500******************************************************************
022600 0200-LEE-CELDA SECTION.
022700     READ ARCH-CELDAS
022800        AT END
022900           MOVE 1 TO WKS-FIN-CELDAS
023000     END-READ.
023100 0200-LEE-CELDA-E. EXIT.
023200*
023300******************************************************************
023400*        0800 - ORDENA LOS SERVICIOS POR TIPO DE TABLA Y LOS     *
023500*        ESCRIBE EN SERVOUT (AGRUPADOS, U3 REGLA 4)              *
023600******************************************************************
023700 0800-ORDENA-Y-ESCRIBE-SERVOUT SECTION.
023800     CLOSE ARCH-SRVTMP
023900     OPEN OUTPUT ARCH-SERVOUT
024000     IF FS-SERVOUT NOT = 0
024100        DISPLAY "*** TARF001 - ERROR AL ABRIR SERVOUT: "
024200                FS-SERVOUT
024300        MOVE 91 TO RETURN-CODE
024400        STOP RUN
024500     END-IF
024600     CLOSE ARCH-SERVOUT
024700     SORT ARCH-SRVORD
024800        ON ASCENDING KEY ORD-TABLE-TYPE
024900        USING  ARCH-SRVTMP
025000        GIVING ARCH-SERVOUT.
025100 0800-ORDENA-Y-ESCRIBE-SERVOUT-E. EXIT.
025200*
025300******************************************************************
025400*        0900 - CIERRE Y ESTADISTICAS                            *
025500******************************************************************
025600 0900-TERMINA SECTION.
025700     CLOSE ARCH-CELDAS
025800     DISPLAY "**********************************************************"
025900     DISPLAY "*                  E S T A D I S T I C A S               *"
026000     DISPLAY "**********************************************************"
026100     DISPLAY "TIPOS DE TABLA MOVIL       VISTO : " WKS-VISTO-MOBILE
026200     DISPLAY "TIPOS DE TABLA TRANSFER    VISTO : " WKS-VISTO-TRANSFER
026300     DISPLAY "TIPOS DE TABLA RETIRO      VISTO : " WKS-VISTO-RETIRO
026400     DISPLAY "TIPOS DE TABLA TRADICIONAL VISTO : " WKS-VISTO-TRADICIONAL.
026500 0900-TERMINA-E. EXIT.
026600*
026700******************************************************************
026800*        1000 - PROCESA UN RENGLON DE CELDAS LEIDO               *
026900******************************************************************
027000 1000-PROCESA-CELDA SECTION.
027100     IF CEL-HOJA NOT = WKS-HOJA-ACTUAL
027200        PERFORM 1900-CIERRA-TABLA-ACTUAL
027300        MOVE CEL-HOJA TO WKS-HOJA-ACTUAL
027400        MOVE 0        TO WKS-HAY-ENCABEZADO
027500     END-IF
027600     PERFORM 1010-VERIFICA-FILA-EN-BLANCO
027700     IF FILA-EN-BLANCO
027800        PERFORM 0200-LEE-CELDA
027900        GO TO 1000-PROCESA-CELDA-E
028000     END-IF
028100     PERFORM 1100-VERIFICA-ENCABEZADO
028200     IF ES-FILA-ENCABEZADO
028300        PERFORM 1900-CIERRA-TABLA-ACTUAL
028400        PERFORM 1200-INICIA-TABLA
028500     ELSE
028600        IF HAY-ENCABEZADO
028700           PERFORM 1300-ACUMULA-FILA-DATOS
028800        ELSE
028900           PERFORM 1210-INICIA-TABLA-SIN-ENCABEZADO
029000           PERFORM 1300-ACUMULA-FILA-DATOS
029100        END-IF
029200     END-IF
029300     PERFORM 0200-LEE-CELDA.
029400 1000-PROCESA-CELDA-E. EXIT.
029500*
029600******************************************************************
029700*        1010 - VERIFICA SI EL RENGLON LLEGO TOTALMENTE EN       *
029800*        BLANCO (U1, REGLA 1)                                    *
029900******************************************************************
030000 1010-VERIFICA-FILA-EN-BLANCO SECTION.
030100     MOVE 0 TO WKS-FILA-EN-BLANCO
030200     IF CEL-TXT-1 = SPACES AND CEL-TXT-2 = SPACES AND
030300        CEL-TXT-3 = SPACES AND CEL-TXT-4 = SPACES AND
030400        CEL-TXT-5 = SPACES AND CEL-TXT-6 = SPACES
030500        MOVE 1 TO WKS-FILA-EN-BLANCO
030600     END-IF.
030700 1010-VERIFICA-FILA-EN-BLANCO-E. EXIT.
030800*
030900******************************************************************
031000*        1100 - VERIFICA SI EL RENGLON ES UN ENCABEZADO DE TABLA  *
031100*        (U1, REGLA 2): PRIMERA CELDA = "DESCRIPCION" Y (2 O MAS  *
031200*        PALABRAS CLAVE ENTRE LAS DEMAS CELDAS, O ALGUN NOMBRE    *
031300*        DE PLAN EN CUALQUIER CELDA)                              *
031400******************************************************************
031500 1100-VERIFICA-ENCABEZADO SECTION.
031600     MOVE 0      TO WKS-ES-FILA-ENCABEZADO
031700     MOVE SPACES TO WKS-T1-MAYUS
031800     MOVE CEL-TXT-1 TO WKS-T1-MAYUS
031900     INSPECT WKS-T1-MAYUS
032000        CONVERTING "abcdefghijklmnopqrstuvwxyz"
032100                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032200     IF WKS-T1-MAYUS (1:11) = "DESCRIPCION"
032300        PERFORM 1110-CUENTA-PALABRAS-CLAVE
032400        PERFORM 1120-BUSCA-NOMBRE-PLAN
032500        IF WKS-CONTADOR-OCURRE >= 2 OR SE-ENCONTRO
032600           MOVE 1 TO WKS-ES-FILA-ENCABEZADO
032700        END-IF
032800     END-IF.
032900 1100-VERIFICA-ENCABEZADO-E. EXIT.
033000*
033100******************************************************************
033200*        1110 - CUENTA CUANTAS DE LAS PALABRAS CLAVE DE          *
033300*        ENCABEZADO APARECEN EN LAS CELDAS 2 A 6                 *
033400******************************************************************
033500 1110-CUENTA-PALABRAS-CLAVE SECTION.
033600     MOVE 0 TO WKS-CONTADOR-OCURRE
033700     PERFORM 1111-VERIFICA-UNA-CELDA-CLAVE
033750        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 6.
033760 1110-CUENTA-PALABRAS-CLAVE-E. EXIT.
033770*
033780 1111-VERIFICA-UNA-CELDA-CLAVE SECTION.
033800     MOVE SPACES TO WKS-CELDA-MAYUS
033900     EVALUATE WKS-I
034000        WHEN 1 MOVE CEL-TXT-2 TO WKS-CELDA-MAYUS
034100        WHEN 2 MOVE CEL-TXT-3 TO WKS-CELDA-MAYUS
034200        WHEN 3 MOVE CEL-TXT-4 TO WKS-CELDA-MAYUS
034300        WHEN 4 MOVE CEL-TXT-5 TO WKS-CELDA-MAYUS
034400        WHEN 5 MOVE CEL-TXT-6 TO WKS-CELDA-MAYUS
034500     END-EVALUATE
034600     INSPECT WKS-CELDA-MAYUS
034700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
034800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034850     MOVE 0 TO WKS-ENCONTRADO
034900     PERFORM 1112-COMPARA-PALABRA-CLAVE
034950        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 6 OR SE-ENCONTRO
035000     IF SE-ENCONTRO
035200        ADD 1 TO WKS-CONTADOR-OCURRE
035400     END-IF.
035450 1111-VERIFICA-UNA-CELDA-CLAVE-E. EXIT.
035460*
035470 1112-COMPARA-PALABRA-CLAVE SECTION.
035480     IF WKS-CELDA-MAYUS (1:TPE-LONGITUD (WKS-J)) =
035490        TPE-PALABRA (WKS-J) (1:TPE-LONGITUD (WKS-J))
035500        MOVE 1 TO WKS-ENCONTRADO
035600     END-IF.
035700 1112-COMPARA-PALABRA-CLAVE-E. EXIT.
035800*
035900******************************************************************
036000*        1120 - BUSCA UN NOMBRE DE PLAN EN CUALQUIERA DE LAS      *
036100*        SEIS CELDAS DEL RENGLON                                 *
036200******************************************************************
036300 1120-BUSCA-NOMBRE-PLAN SECTION.
036400     MOVE 0 TO WKS-ENCONTRADO
036500     PERFORM 1121-VERIFICA-UNA-CELDA-PLAN
036550        VARYING WKS-I FROM 1 BY 1
036600        UNTIL WKS-I > 6 OR SE-ENCONTRO.
036650 1120-BUSCA-NOMBRE-PLAN-E. EXIT.
036660*
036670 1121-VERIFICA-UNA-CELDA-PLAN SECTION.
036700     MOVE SPACES TO WKS-CELDA-MAYUS
036800     EVALUATE WKS-I
036900        WHEN 1 MOVE CEL-TXT-1 (1:25) TO WKS-CELDA-MAYUS
037000        WHEN 2 MOVE CEL-TXT-2        TO WKS-CELDA-MAYUS
037100        WHEN 3 MOVE CEL-TXT-3        TO WKS-CELDA-MAYUS
037200        WHEN 4 MOVE CEL-TXT-4        TO WKS-CELDA-MAYUS
037300        WHEN 5 MOVE CEL-TXT-5        TO WKS-CELDA-MAYUS
037400        WHEN 6 MOVE CEL-TXT-6        TO WKS-CELDA-MAYUS
037500     END-EVALUATE
037600     INSPECT WKS-CELDA-MAYUS
037700        CONVERTING "abcdefghijklmnopqrstuvwxyz"
037800                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
037850     PERFORM 1122-COMPARA-NOMBRE-PLAN
037900        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 3 OR SE-ENCONTRO.
037950 1121-VERIFICA-UNA-CELDA-PLAN-E. EXIT.
037960*
037970 1122-COMPARA-NOMBRE-PLAN SECTION.
038000     IF WKS-CELDA-MAYUS (1:TNP-LONGITUD (WKS-J)) =
038100        TNP-NOMBRE (WKS-J) (1:TNP-LONGITUD (WKS-J))
038200        MOVE 1 TO WKS-ENCONTRADO
038300     END-IF.
038400 1122-COMPARA-NOMBRE-PLAN-E. EXIT.
038800*
038900******************************************************************
039000*        1200 - INICIA UNA TABLA A PARTIR DE UN RENGLON DE        *
039100*        ENCABEZADO (U1, REGLA 3/4)                               *
039200******************************************************************
039300 1200-INICIA-TABLA SECTION.
039400     MOVE 1      TO WKS-HAY-ENCABEZADO
039500     MOVE 0      TO WKS-CANT-FILAS-TABLA
039510     MOVE SPACES TO WKS-TIPO-TABLA-ACTUAL
039600     MOVE CEL-TXT-1 TO WKS-ENC-TXT-1
039700     MOVE CEL-TXT-2 TO WKS-ENC-TXT-2
039800     MOVE CEL-TXT-3 TO WKS-ENC-TXT-3
039900     MOVE CEL-TXT-4 TO WKS-ENC-TXT-4
040000     MOVE CEL-TXT-5 TO WKS-ENC-TXT-5
040100     MOVE CEL-TXT-6 TO WKS-ENC-TXT-6.
040150*        LA CLASIFICACION (2000) Y EL MAPA DE COLUMNAS (2100) SE
040160*        HACEN EN 1900-CIERRA-TABLA-ACTUAL, CUANDO YA SE TIENEN
040170*        LAS PRIMERAS FILAS DE DATOS DISPONIBLES PARA LA REGLA
040180*        DE PALABRA CLAVE (U2 REGLA 3, TCK-1410).
040400 1200-INICIA-TABLA-E. EXIT.
040500*
040600******************************************************************
040700*        1210 - INICIA UNA TABLA "IMPLICITA" PARA UNA HOJA QUE    *
040800*        NO TRAE NINGUN RENGLON DE ENCABEZADO (U1, REGLA 5)       *
040900******************************************************************
041000 1210-INICIA-TABLA-SIN-ENCABEZADO SECTION.
041100     MOVE 0      TO WKS-HAY-ENCABEZADO
041200     MOVE 0      TO WKS-CANT-FILAS-TABLA
041300     MOVE SPACES TO WKS-ENCABEZADO-ACTUAL
041310     MOVE SPACES TO WKS-TIPO-TABLA-ACTUAL.
041320*        SIN ENCABEZADO NO HAY COLUMNAS QUE LEER (U1 REGLA 5): LA
041330*        HOJA COMPLETA SE CLASIFICA EN 1900-CIERRA-TABLA-ACTUAL
041340*        IGUAL QUE CUALQUIER OTRA TABLA, POR NOMBRE DE HOJA Y
041350*        DESCRIPCIONES DE RENGLON (YA NO SE FUERZA A UNKNOWN).
041900 1210-INICIA-TABLA-SIN-ENCABEZADO-E. EXIT.
042000*
042100******************************************************************
042200*        1300 - ACUMULA UN RENGLON DE DATOS EN LA TABLA ABIERTA   *
042300*        (SE TRANSFORMA TODO JUNTO AL CERRAR LA TABLA, PORQUE EL  *
042400*        MINIMO DE 4 RENGLONES (U1 REGLA 3) SOLO SE SABE AL       *
042500*        CERRARLA)                                                *
042600******************************************************************
042700 1300-ACUMULA-FILA-DATOS SECTION.
042800     IF WKS-CANT-FILAS-TABLA < WKS-MAX-FILAS-TABLA
042900        ADD 1 TO WKS-CANT-FILAS-TABLA
043000        MOVE WKS-CANT-FILAS-TABLA TO IX-FILA
043100        MOVE CEL-TXT-1 TO WKS-TD-TXT-1 (IX-FILA)
043200        MOVE CEL-TXT-2 TO WKS-TD-TXT-2 (IX-FILA)
043300        MOVE CEL-TXT-3 TO WKS-TD-TXT-3 (IX-FILA)
043400        MOVE CEL-TXT-4 TO WKS-TD-TXT-4 (IX-FILA)
043500        MOVE CEL-TXT-5 TO WKS-TD-TXT-5 (IX-FILA)
043600        MOVE CEL-TXT-6 TO WKS-TD-TXT-6 (IX-FILA)
043700     END-IF.
043800 1300-ACUMULA-FILA-DATOS-E. EXIT.
043900*
044000******************************************************************
044100*        1900 - CIERRA LA TABLA ACTUALMENTE ABIERTA: SI TIENE AL  *
044200*        MENOS 3 RENGLONES DE DATOS (4 CON EL ENCABEZADO) Y NO ES *
044300*        "UNKNOWN", LA TRANSFORMA (U1 REGLA 3/5, U3 PASO 1)       *
044400******************************************************************
044500 1900-CIERRA-TABLA-ACTUAL SECTION.
044600     IF WKS-CANT-FILAS-TABLA >= 3
044610        PERFORM 2000-CLASIFICA-TABLA
044620        PERFORM 2100-ARMA-MAPA-COLUMNAS
044700        IF WKS-TIPO-TABLA-ACTUAL NOT = "UNKNOWN             "
044800           PERFORM 1950-CUENTA-TIPO-VISTO
044900           PERFORM 3000-TRANSFORMA-FILA
044950              VARYING IX-FILA FROM 1 BY 1
044960              UNTIL IX-FILA > WKS-CANT-FILAS-TABLA
045390        END-IF
045400     END-IF
045500     MOVE 0      TO WKS-CANT-FILAS-TABLA WKS-HAY-ENCABEZADO
045600     MOVE SPACES TO WKS-TIPO-TABLA-ACTUAL.
045700 1900-CIERRA-TABLA-ACTUAL-E. EXIT.
045800*
045900******************************************************************
046000*        1950 - REGISTRA EL TIPO DE TABLA COMO VISTO, PARA        *
046100*        EL CONTEO DE TOT-TABLES (TIPOS DE TABLA DISTINTOS)       *
046200******************************************************************
046300 1950-CUENTA-TIPO-VISTO SECTION.
046310*        INDICE 1-4 SEGUN EL TIPO YA CLASIFICADO, PARA EL GO TO
046320*        CALCULADO QUE SIGUE (TCK-1410)
046330     MOVE 0 TO WKS-TIPO-INDICE
046340     IF WKS-TIPO-TABLA-ACTUAL = "MOBILE_PLANS        "
046350        MOVE 1 TO WKS-TIPO-INDICE
046360     END-IF
046370     IF WKS-TIPO-TABLA-ACTUAL = "TRANSFERS           "
046380        MOVE 2 TO WKS-TIPO-INDICE
046390     END-IF
046393     IF WKS-TIPO-TABLA-ACTUAL = "WITHDRAWALS         "
046396        MOVE 3 TO WKS-TIPO-INDICE
046398     END-IF
046399     IF WKS-TIPO-TABLA-ACTUAL = "TRADITIONAL_SERVICES"
046400        MOVE 4 TO WKS-TIPO-INDICE
046401     END-IF
046402     GO TO 1951-VISTO-MOBILE
046403            1951-VISTO-TRANSFER
046404            1951-VISTO-RETIRO
046405            1951-VISTO-TRADICIONAL
046406            DEPENDING ON WKS-TIPO-INDICE.
047300 1950-CUENTA-TIPO-VISTO-E. EXIT.
047310*
047320******************************************************************
047330*        1951 - DESTINOS DEL GO TO CALCULADO DE 1950: CADA UNO    *
047340*        MARCA SU BANDERA DE "VISTO" Y REGRESA AL PUNTO DE       *
047350*        SALIDA DE 1950 (GO TO A SU PROPIO EXIT PARA QUE EL       *
047360*        PERFORM ORIGINAL TERMINE NORMALMENTE).                  *
047370******************************************************************
047380 1951-VISTO-MOBILE SECTION.
047390     MOVE 1 TO WKS-VISTO-MOBILE
047400     GO TO 1950-CUENTA-TIPO-VISTO-E.
047410 1951-VISTO-TRANSFER SECTION.
047420     MOVE 1 TO WKS-VISTO-TRANSFER
047430     GO TO 1950-CUENTA-TIPO-VISTO-E.
047440 1951-VISTO-RETIRO SECTION.
047450     MOVE 1 TO WKS-VISTO-RETIRO
047460     GO TO 1950-CUENTA-TIPO-VISTO-E.
047470 1951-VISTO-TRADICIONAL SECTION.
047480     MOVE 1 TO WKS-VISTO-TRADICIONAL
047490     GO TO 1950-CUENTA-TIPO-VISTO-E.
047500*
047600******************************************************************
047700*        2000 - CLASIFICA LA TABLA POR TIPO DE NEGOCIO (U2,       *
047800*        REGLA 3). PRIMERA COINCIDENCIA GANA.                    *
047810*        1: MOBILE_PLANS (LAS TRES COLUMNAS DE PLAN), 2:       *
047820*        TRADITIONAL_SERVICES ("VALOR (SIN IVA)"), 3: PATRON   *
047830*        DE PALABRA CLAVE (TRANSFERS/WITHDRAWALS/TRADICIONAL), *
047840*        4: UNKNOWN. SE LLAMA DESDE 1900-CIERRA-TABLA-ACTUAL,  *
047850*        PORQUE LA REGLA 3 BUSCA TAMBIEN EN EL NOMBRE DE HOJA  *
047860*        Y EN LAS PRIMERAS 3 DESCRIPCIONES DE RENGLON, QUE     *
047870*        SOLO SE CONOCEN DESPUES DE ACUMULAR LAS FILAS.        *
047900******************************************************************
048000 2000-CLASIFICA-TABLA SECTION.
048100     MOVE SPACES TO WKS-TEXTO-CLASIF
048200     STRING WKS-ENC-TXT-1 DELIMITED BY SIZE
048300            WKS-ENC-TXT-2 DELIMITED BY SIZE
048400            WKS-ENC-TXT-3 DELIMITED BY SIZE
048500            WKS-ENC-TXT-4 DELIMITED BY SIZE
048600            WKS-ENC-TXT-5 DELIMITED BY SIZE
048700            WKS-ENC-TXT-6 DELIMITED BY SIZE
048710            WKS-HOJA-ACTUAL DELIMITED BY SIZE
048720            WKS-TD-TXT-1 (1) DELIMITED BY SIZE
048730            WKS-TD-TXT-1 (2) DELIMITED BY SIZE
048740            WKS-TD-TXT-1 (3) DELIMITED BY SIZE
048800       INTO WKS-TEXTO-CLASIF
048900     END-STRING
049000     INSPECT WKS-TEXTO-CLASIF
049100        CONVERTING "abcdefghijklmnopqrstuvwxyz"
049200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049300     MOVE SPACES TO WKS-TIPO-TABLA-ACTUAL
049400     MOVE 0      TO WKS-CONTADOR-OCURRE
049500     INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
049600        FOR ALL "G-ZERO" "G_ZERO"
049700     IF WKS-CONTADOR-OCURRE > 0
049800        MOVE 0 TO WKS-CONTADOR-OCURRE
049900        INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
050000           FOR ALL "PULS"
050100        IF WKS-CONTADOR-OCURRE > 0
050200           MOVE 0 TO WKS-CONTADOR-OCURRE
050300           INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
050400              FOR ALL "PREMIER"
050500           IF WKS-CONTADOR-OCURRE > 0
050600              MOVE "MOBILE_PLANS        " TO WKS-TIPO-TABLA-ACTUAL
050700           END-IF
050800        END-IF
050900     END-IF
051000     IF WKS-TIPO-TABLA-ACTUAL = SPACES
051100        MOVE 0 TO WKS-CONTADOR-OCURRE
051200        INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
051300           FOR ALL "VALOR"
051400        IF WKS-CONTADOR-OCURRE > 0
051500           MOVE 0 TO WKS-CONTADOR-OCURRE
051600           INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
051700              FOR ALL "SIN IVA"
051800           IF WKS-CONTADOR-OCURRE > 0
051900              MOVE "TRADITIONAL_SERVICES" TO WKS-TIPO-TABLA-ACTUAL
052000           END-IF
052100        END-IF
052200     END-IF
052300     IF WKS-TIPO-TABLA-ACTUAL = SPACES
052400        PERFORM 2010-VERIFICA-REGLA-TRANSFER
052500        IF WKS-TIPO-TABLA-ACTUAL = SPACES
052600           PERFORM 2020-VERIFICA-REGLA-RETIRO
052700        END-IF
052800        IF WKS-TIPO-TABLA-ACTUAL = SPACES
052900           PERFORM 2030-VERIFICA-REGLA-TRADICIONAL
053000        END-IF
053100     END-IF
053200     IF WKS-TIPO-TABLA-ACTUAL = SPACES
053300        MOVE "UNKNOWN             " TO WKS-TIPO-TABLA-ACTUAL
053400     END-IF.
053500 2000-CLASIFICA-TABLA-E. EXIT.
053600*
053700******************************************************************
053800*        2010 - PATRON DE TRANSFERS: (ENVIAR/TRANSFERENCIA/ACH/  *
053900*        TRANSFIYA/LLAVES) Y (DINERO/CUENTAS/BANCOS)             *
054000******************************************************************
054100 2010-VERIFICA-REGLA-TRANSFER SECTION.
054200     MOVE 0 TO WKS-CONTADOR-OCURRE
054300     INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
054400        FOR ALL "ENVIAR" "TRANSFERENCIA" "ACH" "TRANSFIYA" "LLAVES"
054500     IF WKS-CONTADOR-OCURRE > 0
054600        MOVE 0 TO WKS-CONTADOR-OCURRE
054700        INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
054800           FOR ALL "DINERO" "CUENTAS" "BANCOS"
054900        IF WKS-CONTADOR-OCURRE > 0
055000           MOVE "TRANSFERS           " TO WKS-TIPO-TABLA-ACTUAL
055100        END-IF
055200     END-IF.
055300 2010-VERIFICA-REGLA-TRANSFER-E. EXIT.
055400*
055500******************************************************************
055600*        2020 - PATRON DE WITHDRAWALS: (RETIRO/CAJERO/OFICINA/    *
055700*        CORRESPONSAL) Y (DEBITO/TARJETA/MEDIO)                  *
055800******************************************************************
055900 2020-VERIFICA-REGLA-RETIRO SECTION.
056000     MOVE 0 TO WKS-CONTADOR-OCURRE
056100     INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
056200        FOR ALL "RETIRO" "CAJERO" "OFICINA" "CORRESPONSAL"
056300     IF WKS-CONTADOR-OCURRE > 0
056400        MOVE 0 TO WKS-CONTADOR-OCURRE
056500        INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
056600           FOR ALL "DEBITO" "TARJETA" "MEDIO"
056700        IF WKS-CONTADOR-OCURRE > 0
056800           MOVE "WITHDRAWALS         " TO WKS-TIPO-TABLA-ACTUAL
056900        END-IF
057000     END-IF.
057100 2020-VERIFICA-REGLA-RETIRO-E. EXIT.
057200*
057300******************************************************************
057400*        2030 - PATRON DE TRADITIONAL_SERVICES POR PALABRA CLAVE *
057500*        (TRADICIONAL/CERTIFICACION/EXTRACTO/CONSULTA), SIN      *
057600*        PAREJA OBLIGATORIA                                      *
057700******************************************************************
057800 2030-VERIFICA-REGLA-TRADICIONAL SECTION.
057900     MOVE 0 TO WKS-CONTADOR-OCURRE
058000     INSPECT WKS-TEXTO-CLASIF TALLYING WKS-CONTADOR-OCURRE
058100        FOR ALL "TRADICIONAL" "CERTIFICACION" "EXTRACTO" "CONSULTA"
058200     IF WKS-CONTADOR-OCURRE > 0
058300        MOVE "TRADITIONAL_SERVICES" TO WKS-TIPO-TABLA-ACTUAL
058400     END-IF.
058500 2030-VERIFICA-REGLA-TRADICIONAL-E. EXIT.
058600*
058700******************************************************************
058800*        2100 - ARMA EL MAPA DE COLUMNAS DE LA TABLA SEGUN SU     *
058900*        TIPO: CUANTOS PLANES TIENE Y EN QUE COLUMNA ESTAN EL    *
059000*        IVA, LA FRECUENCIA Y EL DISCLAIMER. SI EL PARAMETRO DE  *
059100*        ESTRATEGIA PIDE U7, TAMBIEN NORMALIZA LOS ENCABEZADOS   *
059200*        DE PLAN VIA TARF012 (MODO PLNAM).                       *
059300******************************************************************
059400 2100-ARMA-MAPA-COLUMNAS SECTION.
059500     IF WKS-TIPO-TABLA-ACTUAL = "TRADITIONAL_SERVICES"
059600        MOVE 0 TO WKS-CANT-PLANES-TABLA
059700        MOVE 3 TO WKS-COL-VALOR-IVA
059800        MOVE 4 TO WKS-COL-FRECUENCIA
059900        MOVE 6 TO WKS-COL-DISCLAIMER
060000     ELSE
060100        MOVE 0 TO WKS-CANT-PLANES-TABLA
060200        IF WKS-ENC-TXT-2 NOT = SPACES
060300           ADD 1 TO WKS-CANT-PLANES-TABLA
060400        END-IF
060500        IF WKS-ENC-TXT-3 NOT = SPACES
060600           ADD 1 TO WKS-CANT-PLANES-TABLA
060700        END-IF
060800        IF WKS-ENC-TXT-4 NOT = SPACES
060900           ADD 1 TO WKS-CANT-PLANES-TABLA
061000        END-IF
061010        IF WKS-CANT-PLANES-TABLA = 0
061020*              SIN ENCABEZADO (U1 REGLA 5) NO HAY COLUMNAS QUE
061030*              CONTAR: SE ASUME EL LAYOUT ESTANDAR DE 3 PLANES.
061040           MOVE 3 TO WKS-CANT-PLANES-TABLA
061050        END-IF
061100        MOVE 5 TO WKS-COL-VALOR-IVA
061200        MOVE 6 TO WKS-COL-FRECUENCIA
061300        MOVE 0 TO WKS-COL-DISCLAIMER
061400     END-IF
061500     IF WKS-PARM-ESTRATEGIA = "U7" AND
061600        WKS-TIPO-TABLA-ACTUAL NOT = "TRADITIONAL_SERVICES"
061700        PERFORM 2110-NORMALIZA-ENCABEZADOS-PLAN
061800     END-IF.
061900 2100-ARMA-MAPA-COLUMNAS-E. EXIT.
062000*
062100******************************************************************
062200*        2110 - NORMALIZA LOS TRES ENCABEZADOS DE PLAN VIA        *
062300*        TARF012 (MODO PLNAM), PARA QUE EL MAESTRO DE ENCABEZADOS*
062400*        QUEDE CON LOS NOMBRES PLAN_G_ZERO/PLAN_PULS/...         *
062500******************************************************************
062600 2110-NORMALIZA-ENCABEZADOS-PLAN SECTION.
062700     MOVE SPACES TO WKS-COLUMNA-MAYUS
062800     MOVE WKS-ENC-TXT-2 TO WKS-COLUMNA-MAYUS
062900     PERFORM 2120-LLAMA-TARF012-PLNAM
063000     MOVE WKS-COLUMNA-MAYUS (1:25) TO WKS-ENC-TXT-2
063100     MOVE SPACES TO WKS-COLUMNA-MAYUS
063200     MOVE WKS-ENC-TXT-3 TO WKS-COLUMNA-MAYUS
063300     PERFORM 2120-LLAMA-TARF012-PLNAM
063400     MOVE WKS-COLUMNA-MAYUS (1:25) TO WKS-ENC-TXT-3
063500     MOVE SPACES TO WKS-COLUMNA-MAYUS
063600     MOVE WKS-ENC-TXT-4 TO WKS-COLUMNA-MAYUS
063700     PERFORM 2120-LLAMA-TARF012-PLNAM
063800     MOVE WKS-COLUMNA-MAYUS (1:25) TO WKS-ENC-TXT-4.
063900 2110-NORMALIZA-ENCABEZADOS-PLAN-E. EXIT.
064000*
064100******************************************************************
064200*        2120 - UNA INVOCACION AL MODO PLNAM DE TARF012          *
064300******************************************************************
064400 2120-LLAMA-TARF012-PLNAM SECTION.
064500     MOVE "PLNAM" TO WKS-PARM-TARF012-MODO
064600     MOVE WKS-COLUMNA-MAYUS TO WKS-PARM-TARF012-COLUMNA
064700     CALL "TARF012" USING WKS-PARM-TARF012
064800     MOVE WKS-PARM-TARF012-COLUMNA TO WKS-COLUMNA-MAYUS.
064900 2120-LLAMA-TARF012-PLNAM-E. EXIT.
065000*
065100******************************************************************
065200*        3000 - TRANSFORMA UN RENGLON DE DATOS EN UN SERVICIO    *
065300*        NORMALIZADO (U3, PASO 2)                                *
065400******************************************************************
065500 3000-TRANSFORMA-FILA SECTION.
065600     IF WKS-TD-TXT-1 (IX-FILA) = SPACES
065700        GO TO 3000-TRANSFORMA-FILA-E
065800     END-IF
065900     MOVE SPACES TO WKS-SERVICIO
066000     MOVE 0      TO SVC-RATE-COUNT
066100     MOVE WKS-TIPO-TABLA-ACTUAL TO SVC-TABLE-TYPE
066200     PERFORM 3010-GENERA-ID-Y-DESCRIPCION
066300     PERFORM 3020-NORMALIZA-IVA-Y-FRECUENCIA
066400     PERFORM 3030-ARMA-DISCLAIMER
066500     IF WKS-TIPO-TABLA-ACTUAL = "TRADITIONAL_SERVICES"
066600        PERFORM 3040-ARMA-TARIFA-UNICA
066700     ELSE
066800        PERFORM 3050-ARMA-TARIFAS-DE-PLAN
066900     END-IF
067000     PERFORM 3090-ESCRIBE-SRVTMP.
067100 3000-TRANSFORMA-FILA-E. EXIT.
067200*
067300******************************************************************
067400*        3010 - GENERA EL SERVICE-ID Y COPIA LA DESCRIPCION      *
067500*        (U2, VIA TARF010 MODO IDGEN)                            *
067600******************************************************************
067700 3010-GENERA-ID-Y-DESCRIPCION SECTION.
067800     MOVE WKS-TD-TXT-1 (IX-FILA) TO SVC-DESCRIPTION
067900     MOVE "IDGEN" TO WKS-PARM-TARF010-FUNCION
068000     MOVE SPACES  TO WKS-PARM-TARF010-TEXTO
068100     MOVE WKS-TD-TXT-1 (IX-FILA) TO WKS-PARM-TARF010-TEXTO (1:60)
068200     CALL "TARF010" USING WKS-PARM-TARF010
068300     MOVE WKS-PARM-TARF010-SVCID TO SVC-SERVICE-ID.
068400 3010-GENERA-ID-Y-DESCRIPCION-E. EXIT.
068500*
068600******************************************************************
068700*        3020 - NORMALIZA IVA (COLUMNA WKS-COL-VALOR-IVA) Y      *
068800*        FRECUENCIA (COLUMNA WKS-COL-FRECUENCIA) VIA TARF010     *
068900*        (MODOS TAXNO Y FRECN)                                   *
069000******************************************************************
069100 3020-NORMALIZA-IVA-Y-FRECUENCIA SECTION.
069200     MOVE SPACES TO WKS-CELDA-MAYUS
069300     EVALUATE WKS-COL-VALOR-IVA
069400        WHEN 3 MOVE WKS-TD-TXT-3 (IX-FILA) TO WKS-CELDA-MAYUS
069500        WHEN 5 MOVE WKS-TD-TXT-5 (IX-FILA) TO WKS-CELDA-MAYUS
069600     END-EVALUATE
069700     MOVE "TAXNO" TO WKS-PARM-TARF010-FUNCION
069800     MOVE SPACES  TO WKS-PARM-TARF010-TEXTO
069900     MOVE WKS-CELDA-MAYUS TO WKS-PARM-TARF010-TEXTO (1:25)
070000     CALL "TARF010" USING WKS-PARM-TARF010
070100     MOVE WKS-PARM-TARF010-IVA TO SVC-APPLIES-TAX
070200*
070300     MOVE SPACES TO WKS-CELDA-MAYUS
070400     EVALUATE WKS-COL-FRECUENCIA
070500        WHEN 4 MOVE WKS-TD-TXT-4 (IX-FILA) TO WKS-CELDA-MAYUS
070600        WHEN 6 MOVE WKS-TD-TXT-6 (IX-FILA) TO WKS-CELDA-MAYUS
070700     END-EVALUATE
070800     MOVE "FRECN" TO WKS-PARM-TARF010-FUNCION
070900     MOVE SPACES  TO WKS-PARM-TARF010-TEXTO
071000     MOVE WKS-CELDA-MAYUS TO WKS-PARM-TARF010-TEXTO (1:25)
071100     CALL "TARF010" USING WKS-PARM-TARF010
071200     MOVE WKS-PARM-TARF010-FREC TO SVC-FREQUENCY.
071300 3020-NORMALIZA-IVA-Y-FRECUENCIA-E. EXIT.
071400*
071500******************************************************************
071600*        3030 - COPIA EL DISCLAIMER SI LA COLUMNA NO VIENE EN    *
071700*        BLANCO (U3, REGLA DE DISCLAIMER)                        *
071800******************************************************************
071900 3030-ARMA-DISCLAIMER SECTION.
072000     MOVE SPACES TO SVC-DISCLAIMER
072100     IF WKS-COL-DISCLAIMER = 6 AND WKS-TD-TXT-6 (IX-FILA) NOT = SPACES
072200        MOVE WKS-TD-TXT-6 (IX-FILA) TO SVC-DISCLAIMER
072300     END-IF.
072400 3030-ARMA-DISCLAIMER-E. EXIT.
072500*
072600******************************************************************
072700*        3040 - ARMA LA TARIFA UNICA DE UN SERVICIO TRADICIONAL  *
072800*        (SLOT "SINGLE", COLUMNA 2 = "VALOR SIN IVA")            *
072900******************************************************************
073000 3040-ARMA-TARIFA-UNICA SECTION.
073100     MOVE 1          TO SVC-RATE-COUNT
073200     MOVE "SINGLE    " TO RT-PLAN-KEY (1)
073300     PERFORM 3060-TIPIFICA-TARIFA-TARF010
073400        WITH TEST BEFORE
074000     MOVE WKS-TD-TXT-2 (IX-FILA) TO WKS-CELDA-CELDA-TARIFA
074100     PERFORM 3070-COPIA-RESULTADO-TARIFA.
074200 3040-ARMA-TARIFA-UNICA-E. EXIT.
074300*
074400******************************************************************
074500*        3050 - ARMA LAS TARIFAS DE LOS SLOTS DE PLAN (HASTA 3,  *
074600*        G_ZERO/PULS/PREMIER, SEGUN WKS-CANT-PLANES-TABLA)       *
074700******************************************************************
074800 3050-ARMA-TARIFAS-DE-PLAN SECTION.
074900     MOVE WKS-CANT-PLANES-TABLA TO SVC-RATE-COUNT
074950     PERFORM 3055-ARMA-UN-SLOT-DE-PLAN
074960        VARYING WKS-I FROM 1 BY 1
074970        UNTIL WKS-I > WKS-CANT-PLANES-TABLA.
075000 3050-ARMA-TARIFAS-DE-PLAN-E. EXIT.
075050*
075100 3055-ARMA-UN-SLOT-DE-PLAN SECTION.
075200     EVALUATE WKS-I
075300        WHEN 1
075400           MOVE "G_ZERO    " TO RT-PLAN-KEY (1)
075500           MOVE WKS-TD-TXT-2 (IX-FILA) TO WKS-CELDA-CELDA-TARIFA
075600        WHEN 2
075700           MOVE "PULS      " TO RT-PLAN-KEY (2)
075800           MOVE WKS-TD-TXT-3 (IX-FILA) TO WKS-CELDA-CELDA-TARIFA
075900        WHEN 3
076000           MOVE "PREMIER   " TO RT-PLAN-KEY (3)
076100           MOVE WKS-TD-TXT-4 (IX-FILA) TO WKS-CELDA-CELDA-TARIFA
076200     END-EVALUATE
076300     SET IX-RATE TO WKS-I
076400     IF WKS-PARM-ESTRATEGIA = "U7" AND
076500        WKS-TIPO-TABLA-ACTUAL = "MOBILE_PLANS        "
076600        PERFORM 3080-TIPIFICA-TARIFA-TARF012
076700     ELSE
076800        PERFORM 3060-TIPIFICA-TARIFA-TARF010
076900     END-IF
077000     PERFORM 3070-COPIA-RESULTADO-TARIFA.
077100 3055-ARMA-UN-SLOT-DE-PLAN-E. EXIT.
077300*
077400******************************************************************
077500*        3060 - TIPIFICA UNA CELDA DE TARIFA VIA TARF010 (U2,    *
077600*        MODO RATEV)                                             *
077700******************************************************************
077800 3060-TIPIFICA-TARIFA-TARF010 SECTION.
077900     MOVE "RATEV" TO WKS-PARM-TARF010-FUNCION
078000     MOVE SPACES  TO WKS-PARM-TARF010-TEXTO
078100     MOVE WKS-CELDA-CELDA-TARIFA TO WKS-PARM-TARF010-TEXTO (1:25)
078200     CALL "TARF010" USING WKS-PARM-TARF010.
078300 3060-TIPIFICA-TARIFA-TARF010-E. EXIT.
078400*
078500******************************************************************
078600*        3070 - COPIA EL RESULTADO DE LA TIPIFICACION (YA SEA    *
078700*        DE TARF010 O DE TARF012) AL SLOT DE TARIFA ACTUAL       *
078800******************************************************************
078900 3070-COPIA-RESULTADO-TARIFA SECTION.
079000     IF WKS-TIPO-TABLA-ACTUAL = "MOBILE_PLANS        " AND
079100        WKS-PARM-ESTRATEGIA = "U7" AND SVC-RATE-COUNT > 1
079200        MOVE WKS-PARM-TARF012-RT-TYPE  TO RT-TYPE     (IX-RATE)
079300        MOVE WKS-PARM-TARF012-RT-VALUE TO RT-VALUE    (IX-RATE)
079400        MOVE 0                         TO RT-INCL-FREE (IX-RATE)
079500        MOVE 0                         TO RT-ADDL-COST (IX-RATE)
079600        MOVE SPACES                    TO RT-TEXT     (IX-RATE)
079700     ELSE
079800        MOVE WKS-PARM-TARF010-RT-TYPE      TO RT-TYPE      (IX-RATE)
079900        MOVE WKS-PARM-TARF010-RT-VALUE     TO RT-VALUE     (IX-RATE)
080000        MOVE WKS-PARM-TARF010-RT-INCL-FREE TO RT-INCL-FREE (IX-RATE)
080100        MOVE WKS-PARM-TARF010-RT-ADDL-COST TO RT-ADDL-COST (IX-RATE)
080200        MOVE WKS-PARM-TARF010-RT-TEXT      TO RT-TEXT      (IX-RATE)
080300     END-IF.
080400 3070-COPIA-RESULTADO-TARIFA-E. EXIT.
080500*
080600******************************************************************
080700*        3080 - TIPIFICA UNA CELDA DE TARIFA DE CUENTAS VIA      *
080800*        TARF012 (U7, MODO ACCT), USANDO EL NOMBRE DE HOJA COMO  *
080900*        CONTEXTO ("LIMITES"/"TASAS")                            *
081000******************************************************************
081100 3080-TIPIFICA-TARIFA-TARF012 SECTION.
081200     MOVE "ACCT" TO WKS-PARM-TARF012-MODO
081300     MOVE SPACES TO WKS-PARM-TARF012-CONTEXTO
081400     MOVE WKS-HOJA-ACTUAL TO WKS-PARM-TARF012-CONTEXTO (1:15)
081500     MOVE SPACES TO WKS-PARM-TARF012-COLUMNA
081600     EVALUATE WKS-I
081700        WHEN 1 MOVE WKS-ENC-TXT-2 TO WKS-PARM-TARF012-COLUMNA
081800        WHEN 2 MOVE WKS-ENC-TXT-3 TO WKS-PARM-TARF012-COLUMNA
081900        WHEN 3 MOVE WKS-ENC-TXT-4 TO WKS-PARM-TARF012-COLUMNA
082000     END-EVALUATE
082100     MOVE SPACES TO WKS-PARM-TARF012-VALOR
082200     MOVE WKS-CELDA-CELDA-TARIFA TO WKS-PARM-TARF012-VALOR (1:25)
082300     CALL "TARF012" USING WKS-PARM-TARF012.
082400 3080-TIPIFICA-TARIFA-TARF012-E. EXIT.
082500*
082600******************************************************************
082700*        3090 - ESCRIBE EL SERVICIO ARMADO EN EL ARCHIVO         *
082800*        TEMPORAL SRVTMP (U3, PASO 4)                            *
082900******************************************************************
083000 3090-ESCRIBE-SRVTMP SECTION.
083010*    17/01/2025 DEV2 TCK-1425: ARCH-SRVTMP ES SECUENCIAL, EL WRITE
083020*    NO ADMITE LA CLAUSULA INVALID KEY (ESO ES SOLO PARA RELATIVO
083030*    O INDEXADO); EL CONTROL DE ERROR DE APERTURA/ESCRITURA YA LO
083040*    CUBRE FS-SRVTMP EN 0100-INICIO.
083100     MOVE WKS-SERVICIO TO REG-SRVTMP
083200     WRITE REG-SRVTMP.
083500 3090-ESCRIBE-SRVTMP-E. EXIT.

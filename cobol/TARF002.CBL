000100******************************************************************
000200* FECHA       : 25/04/2024                                       *
000300* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000400* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000500* PROGRAMA    : TARF002                                          *
000600* TIPO        : PROGRAMA PRINCIPAL (BATCH, CON ARCHIVOS)          *
000700* DESCRIPCION : VALIDADOR DEL TARIFARIO YA NORMALIZADO (U4/U6).   *
000800*             : LEE LOS SERVICIOS ARMADOS POR TARF001 (SERVOUT),  *
000900*             : VALIDA CADA RENGLON (CAMPOS OBLIGATORIOS,         *
001000*             : FRECUENCIA, TIPO DE TABLA) Y, SOBRE EL DOCUMENTO   *
001100*             : COMPLETO, VALIDA DESCRIPCIONES VACIAS, TARIFAS    *
001200*             : NEGATIVAS, CONDICIONALES INCOMPLETAS,             *
001300*             : PORCENTAJES ALTOS, DUPLICADOS Y LA DISTRIBUCION    *
001400*             : DE SERVICIOS POR TIPO DE TABLA. EMITE EL REPORTE   *
001500*             : DE VALIDACION Y EL ESTADO FINAL DEL LOTE.          *
001600* ARCHIVOS    : SERVOUT (ENTRADA), REPORTE (SALIDA, IMPRESION)     *
001700* PROGRAMA(S) : NO APLICA                                         *
001800* ACCION (ES) : NO APLICA                                         *
001900* INSTALADO   : 25/04/2024                                       *
002000* BPM/RATIONAL: 241197                                            *
002100* NOMBRE      : TARIFARIO BANCA PERSONAS                          *
002200******************************************************************
002300* 25/04/2024 DEV1 TCK-1197 VERSION INICIAL: VALIDACION DE CAMPOS   *
002400*                 OBLIGATORIOS Y FRECUENCIA (U4).                 *
002500* 03/07/2024 DEV2 TCK-1255 SE AGREGA LA VALIDACION DE DOCUMENTO    *
002600*                 (U6): DUPLICADOS, TARIFAS NEGATIVAS,             *
002700*                 CONDICIONALES INCOMPLETAS, PORCENTAJES ALTOS Y   *
002800*                 DISTRIBUCION DE SERVICIOS POR TIPO DE TABLA, MAS *
002900*                 EL RESUMEN Y PIE DE TOTALES DEL REPORTE.         *
003000* 10/12/2024 DEV1 TCK-1345 VERSION INICIAL DEL PROGRAMA EN ESTE    *
003100*                 AMBIENTE; SE TOMA EL ESTANDAR DE PARRAFOS DE     *
003200*                 TARF001 (PERFORM A PARRAFO, NUNCA END-PERFORM).  *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.                     TARF002.
003600 AUTHOR.                         DIANA ESCOBAR.
003700 INSTALLATION.                   BANCA PERSONAS - TARIFARIO.
003800 DATE-WRITTEN.                   25/04/2024.
003900 DATE-COMPILED.
004000 SECURITY.                       USO INTERNO - AREA DE TARIFAS.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700******************************************************************
004800*              A R C H I V O S   D E   E N T R A D A
004900******************************************************************
005000     SELECT ARCH-SERVOUT ASSIGN   TO SERVOUT
005100            ORGANIZATION     IS SEQUENTIAL
005200            FILE STATUS      IS FS-SERVOUT.
005300******************************************************************
005400*              A R C H I V O S   D E   S A L I D A
005500******************************************************************
005600     SELECT ARCH-REPORTE ASSIGN   TO REPORTE
005700            ORGANIZATION     IS SEQUENTIAL
005800            FILE STATUS      IS FS-REPORTE.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*1 -->SERVICIOS NORMALIZADOS, YA AGRUPADOS POR TIPO DE TABLA
006200 FD  ARCH-SERVOUT.
006300     COPY TARSVC.
006400*2 -->REPORTE DE VALIDACION, 132 COLUMNAS
006500 FD  ARCH-REPORTE.
006600 01  REG-REPORTE                     PIC X(132).
006700 WORKING-STORAGE SECTION.
006800     COPY TARRPT.
006900******************************************************************
007000*               C A M P O S     D E     T R A B A J O            *
007100******************************************************************
007200 01  FS-SERVOUT                      PIC 9(02) VALUE ZEROS.
007300 01  FS-REPORTE                      PIC 9(02) VALUE ZEROS.
007400*
007500*        PARAMETROS DEL JOB (SYSIN)
007600 01  WKS-PARM-SYSIN.
007700     03  WKS-PARM-FECHA-CORRIDA     PIC X(10).
007800     03  WKS-PARM-LINEA-NEGOCIO     PIC X(10).
007900     03  FILLER                     PIC X(40).
008000*
008100*        TRAZA DEL PARM COMPLETO, PARA SOPORTE (PROBLEMA DE JOB)
008200 01  WKS-PARM-SYSIN-TRAZA REDEFINES WKS-PARM-SYSIN.
008300     03  WKS-PST-COMPLETO           PIC X(60).
008350*
008360*        DESGLOSE DIA/MES/ANIO DE LA FECHA DE CORRIDA, PARA LOS
008370*        MENSAJES DE CONSOLA CUANDO EL PARM LLEGA MAL FORMADO
008380 01  WKS-PARM-FECHA-DESGLOSE REDEFINES WKS-PARM-SYSIN.
008390     03  WKS-PFD-DIA                PIC X(02).
008391     03  FILLER                     PIC X(01).
008392     03  WKS-PFD-MES                PIC X(02).
008393     03  FILLER                     PIC X(01).
008394     03  WKS-PFD-ANIO               PIC X(04).
008395     03  FILLER                     PIC X(50).
008396*
008500 01  WKS-SWITCHES.
008600     03  WKS-FIN-SERVICIOS          PIC 9(01) COMP.
008700         88  FIN-DE-SERVICIOS                   VALUE 1.
008800     03  WKS-ENCONTRADO             PIC 9(01) COMP.
008900         88  SE-ENCONTRO                        VALUE 1.
009000     03  WKS-ENCONTRADO-DUP         PIC 9(01) COMP.
009100         88  SE-ENCONTRO-DUP                     VALUE 1.
009200     03  FILLER                     PIC X(01).
009300*
009400*        CONTADORES DE CONTROL Y DE TOTALES DEL REPORTE
009500 01  WKS-CONTADORES.
009600     03  WKS-CANT-TABLAS            PIC 9(03) COMP.
009700     03  WKS-CANT-SERVICIOS         PIC 9(05) COMP.
009800     03  WKS-CANT-ERRORES           PIC 9(05) COMP.
009900     03  WKS-CANT-ADVERTENCIAS      PIC 9(05) COMP.
010000     03  FILLER                     PIC X(04).
010100*
010200*        SUBINDICES DE TRABAJO
010300 01  WKS-I                          PIC 9(04) COMP.
010400 01  WKS-J                          PIC 9(04) COMP.
010500 01  WKS-K                          PIC 9(04) COMP.
010600 01  WKS-M                          PIC 9(04) COMP.
010700*
010800*        TIPO DE TABLA DEL RENGLON ANTERIOR (CONTROL DE QUIEBRE
010900*        PARA NO REPETIR LA ADVERTENCIA DE TIPO NO RECONOCIDO)
011000 01  WKS-TIPO-ANTERIOR              PIC X(20) VALUE SPACES.
011010*
011020*        LARGO REAL DE SVC-DESCRIPTION Y LIMITE DEL VALIDADOR
011030*        ORIGINAL, PARA LA REGLA DE "DESCRIPCION DEMASIADO LARGA"
011040*        (TCK-1415; SE DEJA CODIFICADA AUNQUE NUNCA SE ACTIVE CON
011050*        ESTE ANCHO DE CAMPO, PORQUE EL REQUERIMIENTO DICE QUE LA
011060*        REGLA SE SIGUE VALIDANDO)
011070 01  WKS-DESCR-LARGO-REAL           PIC 9(03) COMP VALUE 60.
011080 01  WKS-DESCR-LARGO-LIMITE         PIC 9(03) COMP VALUE 200.
011100*
011200******************************************************************
011300*        TABLA DE TIPOS DE TABLA CONOCIDOS (U2/U4/U6) Y LA         *
011400*        CANTIDAD DE SERVICIOS QUE SE LE CONTARON A CADA UNO       *
011500*        (ARREGLO PARALELO, SE RECALCULA EN CADA CORRIDA)         *
011600******************************************************************
011700 01  TAB-TIPOS-CONOCIDOS-DATA.
011800     03  FILLER              PIC X(20) VALUE "mobile_plans        ".
011900     03  FILLER              PIC X(20) VALUE "transfers           ".
012000     03  FILLER              PIC X(20) VALUE "withdrawals         ".
012100     03  FILLER              PIC X(20) VALUE "traditional_services".
012200 01  TAB-TIPOS-CONOCIDOS REDEFINES TAB-TIPOS-CONOCIDOS-DATA.
012300     03  TTC-TIPO            PIC X(20) OCCURS 4 TIMES.
012400*
012500 01  WKS-TABLA-CANTIDADES.
012600     03  TCT-CANTIDAD        PIC 9(05) COMP OCCURS 4 TIMES.
012700*
012800******************************************************************
012900*        TABLA EN MEMORIA DE LOS SERVICIOS YA LEIDOS, PARA LA      *
013000*        VALIDACION DE DOCUMENTO (U6), QUE NECESITA COMPARAR UN    *
013100*        SERVICIO CONTRA TODOS LOS DEMAS (DUPLICADOS).  SE         *
013200*        ACUMULA HASTA UN MAXIMO DE 500 RENGLONES; DE AHI EN       *
013300*        ADELANTE SOLO SE SIGUEN CONTANDO TOTALES (U4 YA VALIDO    *
013400*        ESOS RENGLONES AL VUELO, SOLO SE PIERDE U6 PARA ELLOS).   *
014000******************************************************************
014100 01  WKS-TABLA-SERVICIOS.
014200     03  WKS-TS-ENTRADA            OCCURS 500 TIMES.
014300         05  WKS-TS-TIPO-TABLA     PIC X(20).
014400         05  WKS-TS-SERVICE-ID     PIC X(30).
014500         05  WKS-TS-DESCRIPCION    PIC X(60).
014600         05  WKS-TS-DESCR-MIN      PIC X(60).
014700         05  WKS-TS-RATE-COUNT     PIC 9(01).
014800         05  WKS-TS-RATE           OCCURS 3 TIMES.
014900             07  WKS-TSR-TYPE      PIC X(14).
015000             07  WKS-TSR-VALUE     PIC S9(11)V99 COMP-3.
015100             07  WKS-TSR-INCL-FREE PIC 9(03).
015200             07  WKS-TSR-ADDL-COST PIC S9(11)V99 COMP-3.
015300         05  FILLER                PIC X(10).
015400******************************************************************
015500 PROCEDURE DIVISION.
015600 000-PRINCIPAL SECTION.
015610*        LA APERTURA DE ARCHIVOS Y LA PRIMERA LECTURA VAN JUNTAS
015620*        (TCK-1410): NO TIENE SENTIDO SEPARARLAS EN DOS PERFORM.
015700     PERFORM 0100-INICIO THRU 0200-LEE-SERVICIO-E
015900     PERFORM 1000-VALIDA-UN-SERVICIO
016000        UNTIL FIN-DE-SERVICIOS
016100     PERFORM 5000-VALIDA-DOCUMENTO
016200     PERFORM 6000-ESCRIBE-RESUMEN-TIPOS
016300     PERFORM 6500-ESCRIBE-TOTALES
016400     PERFORM 0900-TERMINA
016500     STOP RUN.
016600 000-PRINCIPAL-E. EXIT.
016700*
016800******************************************************************
016900*        0100 - APERTURA DE ARCHIVOS Y PARAMETROS DEL JOB         *
017000******************************************************************
017100 0100-INICIO SECTION.
017200     ACCEPT WKS-PARM-SYSIN FROM SYSIN
017300     OPEN INPUT  ARCH-SERVOUT
017400     OPEN OUTPUT ARCH-REPORTE
017500     IF FS-SERVOUT NOT = 0 OR FS-REPORTE NOT = 0
017600        DISPLAY "***********************************************"
017700        DISPLAY "*   TARF002 - ERROR AL ABRIR ARCHIVOS           *"
017800        DISPLAY "***********************************************"
017900        DISPLAY "* FILE STATUS DE SERVOUT : " FS-SERVOUT
018000        DISPLAY "* FILE STATUS DE REPORTE : " FS-REPORTE
018100        DISPLAY "***********************************************"
018200        MOVE 91 TO RETURN-CODE
018300        STOP RUN
018400     END-IF
018500     DISPLAY "TARF002 - PARM RECIBIDO    : " WKS-PST-COMPLETO
018600     MOVE 0 TO WKS-CANT-TABLAS    WKS-CANT-SERVICIOS
018700     MOVE 0 TO WKS-CANT-ERRORES   WKS-CANT-ADVERTENCIAS
018800     MOVE 0 TO WKS-FIN-SERVICIOS
018900     MOVE SPACES TO WKS-TIPO-ANTERIOR
019000     PERFORM 0150-INICIA-CANTIDAD-TIPO
019100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
019200     PERFORM 0170-ESCRIBE-TITULO.
019300 0100-INICIO-E. EXIT.
019400*
019500 0150-INICIA-CANTIDAD-TIPO SECTION.
019600     MOVE 0 TO TCT-CANTIDAD (WKS-I).
019700 0150-INICIA-CANTIDAD-TIPO-E. EXIT.
019800*
019900 0170-ESCRIBE-TITULO SECTION.
020000     MOVE WKS-PARM-FECHA-CORRIDA TO LT-FECHA-CORRIDA
020100     MOVE WKS-PARM-LINEA-NEGOCIO TO LT-LINEA-NEGOCIO
020200     MOVE WKS-LINEA-TITULO       TO REG-REPORTE
020300     WRITE REG-REPORTE.
020400 0170-ESCRIBE-TITULO-E. EXIT.
020500*
020600******************************************************************
020700*        0200 - LECTURA DE UN SERVICIO NORMALIZADO                *
020800******************************************************************
020900 0200-LEE-SERVICIO SECTION.
021000     READ ARCH-SERVOUT
021100        AT END MOVE 1 TO WKS-FIN-SERVICIOS
021200     END-READ.
021300 0200-LEE-SERVICIO-E. EXIT.
021400*
021500******************************************************************
021600*        1000 - VALIDACION DE UN SERVICIO, AL VUELO (U4)          *
021700******************************************************************
021800 1000-VALIDA-UN-SERVICIO SECTION.
021900     PERFORM 2000-BUSCA-TIPO-TABLA
022000     IF NOT SE-ENCONTRO AND SVC-TABLE-TYPE NOT = WKS-TIPO-ANTERIOR
022100        PERFORM 2900-EMITE-TIPO-TABLA-INVALIDO
022200     END-IF
022300     PERFORM 4000-VALIDA-CAMPOS-SERVICIO
022400     PERFORM 4900-ACUMULA-EN-TABLA-DOC
022500     MOVE SVC-TABLE-TYPE TO WKS-TIPO-ANTERIOR
022600     PERFORM 0200-LEE-SERVICIO.
022700 1000-VALIDA-UN-SERVICIO-E. EXIT.
022800*
022900 2000-BUSCA-TIPO-TABLA SECTION.
023000     MOVE 0 TO WKS-K
023100     MOVE 0 TO WKS-ENCONTRADO
023200     PERFORM 2010-COMPARA-TIPO
023300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4 OR SE-ENCONTRO.
023400 2000-BUSCA-TIPO-TABLA-E. EXIT.
023500*
023600 2010-COMPARA-TIPO SECTION.
023700     IF SVC-TABLE-TYPE = TTC-TIPO (WKS-I)
023800        MOVE WKS-I TO WKS-K
023900        MOVE 1     TO WKS-ENCONTRADO
024000     END-IF.
024100 2010-COMPARA-TIPO-E. EXIT.
024200*
024300 2900-EMITE-TIPO-TABLA-INVALIDO SECTION.
024400     ADD 1 TO WKS-CANT-ADVERTENCIAS
024500     MOVE "WARNING"            TO VI-LEVEL
024600     MOVE "invalid_table_type" TO VI-TYPE
024700     MOVE SPACES               TO VI-SERVICE-ID
024800     MOVE SPACES               TO VI-MESSAGE
024900     STRING "TIPO DE TABLA NO RECONOCIDO: " DELIMITED BY SIZE
025000            SVC-TABLE-TYPE                  DELIMITED BY SPACE
025100            INTO VI-MESSAGE
025200     END-STRING
025300     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
025400     WRITE REG-REPORTE.
025500 2900-EMITE-TIPO-TABLA-INVALIDO-E. EXIT.
025600*
025700******************************************************************
025800*        4000 - VALIDACION DE CAMPOS OBLIGATORIOS, FRECUENCIA Y   *
025900*        LARGO DE DESCRIPCION (U4).  LA REGLA DE "DESCRIPCION     *
026000*        DEMASIADO LARGA" (TCK-1415) SE DEJA CODIFICADA CONTRA EL *
026100*        LIMITE ORIGINAL DEL VALIDADOR (200), AUNQUE CON SVC-     *
026200*        DESCRIPTION EN X(60) NUNCA PUEDE QUEDAR EN TRUE: EL      *
026300*        REQUERIMIENTO PIDE QUE LA REGLA SE SIGA VALIDANDO Y NO   *
026400*        QUE SE OMITA.                                            *
026500******************************************************************
026600 4000-VALIDA-CAMPOS-SERVICIO SECTION.
026700     IF SVC-SERVICE-ID  = SPACES OR
026800        SVC-DESCRIPTION = SPACES OR
026900        SVC-FREQUENCY   = SPACES
027000        PERFORM 4010-EMITE-CAMPO-FALTANTE
027100     END-IF
027200     IF SVC-FREQUENCY NOT = "monthly"         AND
027300        SVC-FREQUENCY NOT = "per_transaction" AND
027400        SVC-FREQUENCY NOT = "one_time"        AND
027500        SVC-FREQUENCY NOT = "yearly"          AND
027600        SVC-FREQUENCY NOT = "unknown"
027700        PERFORM 4020-EMITE-FRECUENCIA-INVALIDA
027800     END-IF
027900     IF WKS-DESCR-LARGO-REAL > WKS-DESCR-LARGO-LIMITE
028000        PERFORM 4030-EMITE-DESCRIPCION-LARGA
028100     END-IF.
028200 4000-VALIDA-CAMPOS-SERVICIO-E. EXIT.
028300*
028400 4010-EMITE-CAMPO-FALTANTE SECTION.
028500     ADD 1 TO WKS-CANT-ERRORES
028600     MOVE "ERROR"                  TO VI-LEVEL
028700     MOVE "missing_required_field" TO VI-TYPE
028800     MOVE SVC-SERVICE-ID           TO VI-SERVICE-ID
028900     MOVE "FALTA SERVICE-ID, DESCRIPCION O FRECUENCIA"
029000          TO VI-MESSAGE
029100     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
029200     WRITE REG-REPORTE.
029300 4010-EMITE-CAMPO-FALTANTE-E. EXIT.
029400*
029500 4020-EMITE-FRECUENCIA-INVALIDA SECTION.
029600     ADD 1 TO WKS-CANT-ERRORES
029700     MOVE "ERROR"             TO VI-LEVEL
029800     MOVE "invalid_frequency" TO VI-TYPE
029900     MOVE SVC-SERVICE-ID      TO VI-SERVICE-ID
030000     MOVE "FRECUENCIA NO RECONOCIDA PARA EL SERVICIO"
030100          TO VI-MESSAGE
030200     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
030300     WRITE REG-REPORTE.
030400 4020-EMITE-FRECUENCIA-INVALIDA-E. EXIT.
030500 4030-EMITE-DESCRIPCION-LARGA SECTION.
030600     ADD 1 TO WKS-CANT-ERRORES
030700     MOVE "ERROR"                 TO VI-LEVEL
030800     MOVE "description_too_long"   TO VI-TYPE
030900     MOVE SVC-SERVICE-ID          TO VI-SERVICE-ID
031000     MOVE "DESCRIPCION EXCEDE EL LARGO PERMITIDO"
031100          TO VI-MESSAGE
031200     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
031300     WRITE REG-REPORTE.
031400 4030-EMITE-DESCRIPCION-LARGA-E. EXIT.
031500*
031700******************************************************************
031800*        4900 - ACUMULACION DEL SERVICIO EN LA TABLA DE DOCUMENTO *
031900*        (PARA LA VALIDACION DE DOCUMENTO U6, PARRAFO 5000)       *
032000******************************************************************
032100 4900-ACUMULA-EN-TABLA-DOC SECTION.
032200     ADD 1 TO WKS-CANT-SERVICIOS
032300     IF WKS-K > 0
032400        ADD 1 TO TCT-CANTIDAD (WKS-K)
032500     END-IF
032600     IF WKS-CANT-SERVICIOS NOT > 500
032700        MOVE WKS-CANT-SERVICIOS            TO WKS-M
032800        MOVE SVC-TABLE-TYPE     TO WKS-TS-TIPO-TABLA  (WKS-M)
032900        MOVE SVC-SERVICE-ID     TO WKS-TS-SERVICE-ID  (WKS-M)
033000        MOVE SVC-DESCRIPTION    TO WKS-TS-DESCRIPCION (WKS-M)
033100        MOVE SVC-DESCRIPTION    TO WKS-TS-DESCR-MIN   (WKS-M)
033200        INSPECT WKS-TS-DESCR-MIN (WKS-M)
033300           CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
033400                   TO "abcdefghijklmnopqrstuvwxyz"
033500        MOVE SVC-RATE-COUNT     TO WKS-TS-RATE-COUNT  (WKS-M)
033600        PERFORM 4910-COPIA-UNA-TARIFA
033700           VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 3
033800     END-IF.
033900 4900-ACUMULA-EN-TABLA-DOC-E. EXIT.
034000*
034100 4910-COPIA-UNA-TARIFA SECTION.
034200     MOVE RT-TYPE      (WKS-J) TO WKS-TSR-TYPE      (WKS-M, WKS-J)
034300     MOVE RT-VALUE     (WKS-J) TO WKS-TSR-VALUE     (WKS-M, WKS-J)
034400     MOVE RT-INCL-FREE (WKS-J) TO WKS-TSR-INCL-FREE (WKS-M, WKS-J)
034500     MOVE RT-ADDL-COST (WKS-J) TO WKS-TSR-ADDL-COST (WKS-M, WKS-J).
034600 4910-COPIA-UNA-TARIFA-E. EXIT.
034700*
034800******************************************************************
034900*        5000 - VALIDACION DE DOCUMENTO COMPLETO (U6)             *
035000******************************************************************
035100 5000-VALIDA-DOCUMENTO SECTION.
035200     PERFORM 5100-VALIDA-UN-SERVICIO-DOC
035300        VARYING WKS-M FROM 1 BY 1
035400           UNTIL WKS-M > WKS-CANT-SERVICIOS OR WKS-M > 500
035500     PERFORM 5800-VALIDA-DISTRIBUCION-TIPOS
035600        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4
035700     IF WKS-CANT-SERVICIOS = 0
035800        PERFORM 5900-EMITE-DOCUMENTO-VACIO
035900     END-IF.
036000 5000-VALIDA-DOCUMENTO-E. EXIT.
036100*
036200 5100-VALIDA-UN-SERVICIO-DOC SECTION.
036300     IF WKS-TS-DESCRIPCION (WKS-M) = SPACES
036400        PERFORM 5110-EMITE-DESCRIPCION-VACIA
036500     END-IF
036600     IF WKS-TS-SERVICE-ID (WKS-M) = SPACES
036700        PERFORM 5120-EMITE-ID-FALTANTE
036800     END-IF
036900     PERFORM 5130-VALIDA-LINEA-NEGOCIO
037000     IF WKS-TS-RATE-COUNT (WKS-M) = 0
037100        PERFORM 5140-EMITE-SIN-TARIFAS
037200     END-IF
037300     PERFORM 5200-VALIDA-TARIFAS-DEL-SERVICIO
037400        VARYING WKS-J FROM 1 BY 1
037500           UNTIL WKS-J > WKS-TS-RATE-COUNT (WKS-M)
037600     PERFORM 5300-VALIDA-DUPLICADO.
037700 5100-VALIDA-UN-SERVICIO-DOC-E. EXIT.
037800*
037900 5110-EMITE-DESCRIPCION-VACIA SECTION.
038000     ADD 1 TO WKS-CANT-ERRORES
038100     MOVE "ERROR"              TO VI-LEVEL
038200     MOVE "empty_description"  TO VI-TYPE
038300     MOVE WKS-TS-SERVICE-ID (WKS-M) TO VI-SERVICE-ID
038400     MOVE "DESCRIPCION VACIA EN EL SERVICIO"
038500          TO VI-MESSAGE
038600     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
038700     WRITE REG-REPORTE.
038800 5110-EMITE-DESCRIPCION-VACIA-E. EXIT.
038900*
039000 5120-EMITE-ID-FALTANTE SECTION.
039100     ADD 1 TO WKS-CANT-ERRORES
039200     MOVE "ERROR"               TO VI-LEVEL
039300     MOVE "missing_service_id"  TO VI-TYPE
039400     MOVE SPACES                TO VI-SERVICE-ID
039500     MOVE "FALTA EL SERVICE-ID EN EL SERVICIO"
039600          TO VI-MESSAGE
039700     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
039800     WRITE REG-REPORTE.
039900 5120-EMITE-ID-FALTANTE-E. EXIT.
040000*
040100 5130-VALIDA-LINEA-NEGOCIO SECTION.
040200     MOVE 0 TO WKS-ENCONTRADO
040300     PERFORM 5135-COMPARA-TIPO-CONOCIDO
040400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4 OR SE-ENCONTRO
040500     IF NOT SE-ENCONTRO
040600        PERFORM 5138-EMITE-LINEA-NO-CLASIFICADA
040700     END-IF.
040800 5130-VALIDA-LINEA-NEGOCIO-E. EXIT.
040900*
041000 5135-COMPARA-TIPO-CONOCIDO SECTION.
041100     IF WKS-TS-TIPO-TABLA (WKS-M) = TTC-TIPO (WKS-I)
041200        MOVE 1 TO WKS-ENCONTRADO
041300     END-IF.
041400 5135-COMPARA-TIPO-CONOCIDO-E. EXIT.
041500*
041600 5138-EMITE-LINEA-NO-CLASIFICADA SECTION.
041700     ADD 1 TO WKS-CANT-ADVERTENCIAS
041800     MOVE "WARNING"                   TO VI-LEVEL
041900     MOVE "unclassified_line"         TO VI-TYPE
042000     MOVE WKS-TS-SERVICE-ID (WKS-M)   TO VI-SERVICE-ID
042100     MOVE "LINEA DE NEGOCIO NO CLASIFICADA PARA EL SERVICIO"
042200          TO VI-MESSAGE
042300     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
042400     WRITE REG-REPORTE.
042500 5138-EMITE-LINEA-NO-CLASIFICADA-E. EXIT.
042600*
042700 5140-EMITE-SIN-TARIFAS SECTION.
042800     ADD 1 TO WKS-CANT-ADVERTENCIAS
042900     MOVE "WARNING"         TO VI-LEVEL
043000     MOVE "zero_rate_service" TO VI-TYPE
043100     MOVE WKS-TS-SERVICE-ID (WKS-M) TO VI-SERVICE-ID
043200     MOVE "EL SERVICIO NO TIENE NINGUNA TARIFA"
043300          TO VI-MESSAGE
043400     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
043500     WRITE REG-REPORTE.
043600 5140-EMITE-SIN-TARIFAS-E. EXIT.
043700*
043800******************************************************************
043900*        5200 - VALIDACION DE CADA TARIFA DEL SERVICIO (U6)       *
044000******************************************************************
044100 5200-VALIDA-TARIFAS-DEL-SERVICIO SECTION.
044200     IF WKS-TSR-VALUE (WKS-M, WKS-J) < 0
044300        PERFORM 5210-EMITE-TARIFA-NEGATIVA
044400     END-IF
044500     IF WKS-TSR-TYPE (WKS-M, WKS-J) = "conditional" AND
044600        (WKS-TSR-INCL-FREE (WKS-M, WKS-J) = 0 OR
044700         WKS-TSR-ADDL-COST (WKS-M, WKS-J) = 0)
044800        PERFORM 5220-EMITE-CONDICIONAL-INCOMPLETA
044900     END-IF
045000     IF WKS-TSR-TYPE (WKS-M, WKS-J) = "percentage" AND
045100        WKS-TSR-VALUE (WKS-M, WKS-J) > 100
045200        PERFORM 5230-EMITE-PORCENTAJE-ALTO
045300     END-IF.
045400 5200-VALIDA-TARIFAS-DEL-SERVICIO-E. EXIT.
045500*
045600 5210-EMITE-TARIFA-NEGATIVA SECTION.
045700     ADD 1 TO WKS-CANT-ERRORES
045800     MOVE "ERROR"          TO VI-LEVEL
045900     MOVE "negative_rate"  TO VI-TYPE
046000     MOVE WKS-TS-SERVICE-ID (WKS-M) TO VI-SERVICE-ID
046100     MOVE "TARIFA NEGATIVA EN UNO DE LOS PLANES DEL SERVICIO"
046200          TO VI-MESSAGE
046300     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
046400     WRITE REG-REPORTE.
046500 5210-EMITE-TARIFA-NEGATIVA-E. EXIT.
046600*
046700 5220-EMITE-CONDICIONAL-INCOMPLETA SECTION.
046800     ADD 1 TO WKS-CANT-ERRORES
046900     MOVE "ERROR"                    TO VI-LEVEL
047000     MOVE "incomplete_cond_rate"    TO VI-TYPE
047100     MOVE WKS-TS-SERVICE-ID (WKS-M)  TO VI-SERVICE-ID
047200     MOVE "TARIFA CONDICIONAL SIN INCLUIDOS O SIN COSTO ADICIONAL"
047300          TO VI-MESSAGE
047400     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
047500     WRITE REG-REPORTE.
047600 5220-EMITE-CONDICIONAL-INCOMPLETA-E. EXIT.
047700*
047800 5230-EMITE-PORCENTAJE-ALTO SECTION.
047900     ADD 1 TO WKS-CANT-ADVERTENCIAS
048000     MOVE "WARNING"         TO VI-LEVEL
048100     MOVE "high_percentage" TO VI-TYPE
048200     MOVE WKS-TS-SERVICE-ID (WKS-M) TO VI-SERVICE-ID
048300     MOVE "PORCENTAJE DE TARIFA MAYOR A 100 EN EL SERVICIO"
048400          TO VI-MESSAGE
048500     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
048600     WRITE REG-REPORTE.
048700 5230-EMITE-PORCENTAJE-ALTO-E. EXIT.
048800*
048900******************************************************************
049000*        5300 - VALIDACION DE DESCRIPCION DUPLICADA POR TIPO      *
049100*        DE TABLA (U6).  COMPARA EL SERVICIO WKS-M CONTRA TODOS   *
049200*        LOS ANTERIORES YA ACUMULADOS (1 .. WKS-M - 1).           *
049300******************************************************************
049400 5300-VALIDA-DUPLICADO SECTION.
049500     MOVE 0 TO WKS-ENCONTRADO-DUP
049600     IF WKS-M > 1
049700        PERFORM 5310-COMPARA-CONTRA-ANTERIOR
049800           VARYING WKS-K FROM 1 BY 1
049900              UNTIL WKS-K > WKS-M - 1 OR SE-ENCONTRO-DUP
050000     END-IF
050100     IF SE-ENCONTRO-DUP
050200        PERFORM 5320-EMITE-DUPLICADO
050300     END-IF.
050400 5300-VALIDA-DUPLICADO-E. EXIT.
050500*
050600 5310-COMPARA-CONTRA-ANTERIOR SECTION.
050700     IF WKS-TS-TIPO-TABLA (WKS-M) = WKS-TS-TIPO-TABLA (WKS-K) AND
050800        WKS-TS-DESCR-MIN  (WKS-M) = WKS-TS-DESCR-MIN  (WKS-K)
050900        MOVE 1 TO WKS-ENCONTRADO-DUP
051000     END-IF.
051100 5310-COMPARA-CONTRA-ANTERIOR-E. EXIT.
051200*
051300 5320-EMITE-DUPLICADO SECTION.
051400     ADD 1 TO WKS-CANT-ADVERTENCIAS
051500     MOVE "WARNING"           TO VI-LEVEL
051600     MOVE "dup_description"   TO VI-TYPE
051700     MOVE WKS-TS-SERVICE-ID (WKS-M) TO VI-SERVICE-ID
051800     MOVE "DESCRIPCION DUPLICADA PARA EL TIPO DE TABLA"
051900          TO VI-MESSAGE
052000     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
052100     WRITE REG-REPORTE.
052200 5320-EMITE-DUPLICADO-E. EXIT.
052300*
052400******************************************************************
052500*        5800 - DISTRIBUCION DE SERVICIOS POR TIPO DE TABLA (U6)  *
052600*        DE PASO, RECALCULA WKS-CANT-TABLAS (TIPOS CON AL MENOS   *
052700*        UN SERVICIO), INDEPENDIENTE DEL CONTEO QUE HIZO TARF001. *
052800******************************************************************
052900 5800-VALIDA-DISTRIBUCION-TIPOS SECTION.
053000     IF TCT-CANTIDAD (WKS-I) = 0
053100        PERFORM 5810-EMITE-TIPO-SIN-SERVICIOS
053200     ELSE
053300        ADD 1 TO WKS-CANT-TABLAS
053400        IF TCT-CANTIDAD (WKS-I) > 50
053500           PERFORM 5820-EMITE-TIPO-EXCESIVO
053600        END-IF
053700     END-IF.
053800 5800-VALIDA-DISTRIBUCION-TIPOS-E. EXIT.
053900*
054000 5810-EMITE-TIPO-SIN-SERVICIOS SECTION.
054100     MOVE "INFO"             TO VI-LEVEL
054200     MOVE "empty_table_type" TO VI-TYPE
054300     MOVE SPACES             TO VI-SERVICE-ID
054400     MOVE SPACES             TO VI-MESSAGE
054500     STRING "SIN SERVICIOS PARA EL TIPO DE TABLA: " DELIMITED BY SIZE
054600            TTC-TIPO (WKS-I)                        DELIMITED BY SPACE
054700            INTO VI-MESSAGE
054800     END-STRING
054900     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
055000     WRITE REG-REPORTE.
055100 5810-EMITE-TIPO-SIN-SERVICIOS-E. EXIT.
055200*
055300 5820-EMITE-TIPO-EXCESIVO SECTION.
055400     ADD 1 TO WKS-CANT-ADVERTENCIAS
055500     MOVE "WARNING"             TO VI-LEVEL
055600     MOVE "table_type_overflow" TO VI-TYPE
055700     MOVE SPACES                TO VI-SERVICE-ID
055800     MOVE SPACES                TO VI-MESSAGE
055900     STRING "MAS DE 50 SERVICIOS PARA EL TIPO DE TABLA: "
056000            DELIMITED BY SIZE
056100            TTC-TIPO (WKS-I) DELIMITED BY SPACE
056200            INTO VI-MESSAGE
056300     END-STRING
056400     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
056500     WRITE REG-REPORTE.
056600 5820-EMITE-TIPO-EXCESIVO-E. EXIT.
056700*
056800 5900-EMITE-DOCUMENTO-VACIO SECTION.
056900     MOVE "WARNING"            TO VI-LEVEL
057000     MOVE "empty_document"     TO VI-TYPE
057100     MOVE SPACES               TO VI-SERVICE-ID
057200     MOVE "EL LOTE NO PRODUJO NINGUN SERVICIO"
057300          TO VI-MESSAGE
057400     MOVE WKS-LINEA-DETALLE TO REG-REPORTE
057500     WRITE REG-REPORTE.
057600 5900-EMITE-DOCUMENTO-VACIO-E. EXIT.
057700*
057800******************************************************************
057900*        6000 - RESUMEN DE SERVICIOS POR TIPO DE TABLA            *
058000******************************************************************
058100 6000-ESCRIBE-RESUMEN-TIPOS SECTION.
058200     PERFORM 6010-ESCRIBE-UNA-LINEA-RESUMEN
058300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4.
058400 6000-ESCRIBE-RESUMEN-TIPOS-E. EXIT.
058500*
058600 6010-ESCRIBE-UNA-LINEA-RESUMEN SECTION.
058700     MOVE TTC-TIPO (WKS-I)       TO LR-TIPO-TABLA
058800     MOVE TCT-CANTIDAD (WKS-I)   TO LR-SERVICIOS
058900     MOVE WKS-LINEA-RESUMEN      TO REG-REPORTE
059000     WRITE REG-REPORTE.
059100 6010-ESCRIBE-UNA-LINEA-RESUMEN-E. EXIT.
059200*
059300******************************************************************
059400*        6500 - PIE DE TOTALES Y ESTADO FINAL DEL LOTE            *
059500******************************************************************
059600 6500-ESCRIBE-TOTALES SECTION.
059700     MOVE WKS-CANT-TABLAS        TO LF-TABLAS
059800     MOVE WKS-CANT-SERVICIOS     TO LF-SERVICIOS
059900     MOVE WKS-CANT-ERRORES       TO LF-ERRORES
060000     MOVE WKS-CANT-ADVERTENCIAS  TO LF-ADVERTENCIAS
060100     EVALUATE TRUE
060200        WHEN WKS-CANT-ERRORES > 0
060300           MOVE "FAILED"                  TO LF-ESTADO
060400           MOVE 1                         TO RETURN-CODE
060500        WHEN WKS-CANT-ADVERTENCIAS > 0
060600           MOVE "PASSED_WITH_WARNINGS"    TO LF-ESTADO
060700           MOVE 2                         TO RETURN-CODE
060800        WHEN OTHER
060900           MOVE "PASSED"                  TO LF-ESTADO
061000           MOVE 0                         TO RETURN-CODE
061100     END-EVALUATE
061200     MOVE WKS-LINEA-TOTALES TO REG-REPORTE
061300     WRITE REG-REPORTE.
061400 6500-ESCRIBE-TOTALES-E. EXIT.
061500*
061600******************************************************************
061700*        0900 - CIERRE DE ARCHIVOS Y ESTADISTICAS DE CORRIDA      *
061800******************************************************************
061900 0900-TERMINA SECTION.
062000     CLOSE ARCH-SERVOUT ARCH-REPORTE
062100     DISPLAY "***********************************************"
062200     DISPLAY "*   TARF002 - FIN DE LA VALIDACION DEL TARIFARIO *"
062300     DISPLAY "***********************************************"
062400     DISPLAY "* TABLAS CON SERVICIOS....: " WKS-CANT-TABLAS
062500     DISPLAY "* SERVICIOS VALIDADOS.....: " WKS-CANT-SERVICIOS
062600     DISPLAY "* ERRORES.................: " WKS-CANT-ERRORES
062700     DISPLAY "* ADVERTENCIAS............: " WKS-CANT-ADVERTENCIAS
062800     DISPLAY "* RETURN-CODE.............: " RETURN-CODE
062900     DISPLAY "***********************************************".
063000 0900-TERMINA-E. EXIT.

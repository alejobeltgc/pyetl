000100******************************************************************
000200*              TARCEL - CELDA DE HOJA DE TARIFAS (CELL-ROW)       *
000300*--------------------------------------------------------------- *
000400* FECHA       : 14/02/2024                                       *
000500* PROGRAMADOR : DIANA ESCOBAR (DEV1)                             *
000600* APLICACION  : TARIFAS Y SERVICIOS - BANCA PERSONAS              *
000700* DESCRIPCION : LAYOUT DE UNA FILA DE HOJA DE CALCULO TAL COMO    *
000800*             : LLEGA DEL EXTRACTOR DE TARIFARIO (ARCHIVO CELDAS) *
000900*             : UNA FILA POR CADA RENGLON LEIDO DE CADA HOJA.     *
001000******************************************************************
001100* 20/03/2024 DEV1 TCK-1188 SE AGREGA CEL-FILA PARA CONSERVAR EL   *
001200*                 NUMERO DE RENGLON ORIGINAL DE LA HOJA.          *
001250* 17/01/2025 DEV2 TCK-1420 CEL-TXT-6 SE AMPLIA A X(20), IGUAL QUE *
001260*                 EL RESTO DE LAS CELDAS DE TEXTO (EL FILLER QUE  *
001270*                 SOBRABA SE LE QUITA A ESTE CAMPO).              *
001300******************************************************************
001400 01  REG-CELDA.
001500     03  CEL-HOJA                   PIC X(20).
001600     03  CEL-FILA                   PIC 9(05).
001700     03  CEL-TXT-1                  PIC X(60).
001800     03  CEL-TXT-2                  PIC X(25).
001900     03  CEL-TXT-3                  PIC X(25).
002000     03  CEL-TXT-4                  PIC X(25).
002100     03  CEL-TXT-5                  PIC X(20).
002200     03  CEL-TXT-6                  PIC X(20).
